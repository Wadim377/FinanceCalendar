000100******************************************************************
000200* FECHA       : 14/11/1991                                       *
000300* PROGRAMADOR : ERICK RAMIREZ                                    *
000400* APLICACION  : AHORRO PROGRAMADO                                *
000500* PROGRAMA    : TLAH1C01, CALENDARIO DE CONTRATO DE AHORRO       *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA LEE EL CONTRATO DE AHORRO PROGRA-  *
000800*             : MADO, SU HISTORIAL DE TASAS Y LOS DEPOSITOS DEL  *
000900*             : PERIODO, VALIDA LOS DEPOSITOS CONTRA EL SALDO    *
001000*             : DISPONIBLE DEL CONTRATO, CALCULA EL PLAN MENSUAL *
001100*             : DE AHORRO, SIMULA EL INTERES POR CAPITALIZACION  *
001200*             : DIARIA Y EMITE EL RESUMEN MENSUAL, LOS TOTALES   *
001300*             : DEL CONTRATO Y EL LISTADO IMPRESO DEL PERIODO.   *
001400* ARCHIVOS    : CONTRATO, TASAHIST, DEPOSITOS (ENTRADA)          *
001500*             : RESUMEN, TOTALES, RECHAZOS, LISTADO (SALIDA)     *
001600* ACCION(ES)  : LECTURA, VALIDACION, CALCULO, ESCRITURA          *
001700* PROGRAMA(S) : NO APLICA - PROGRAMA UNICO DE CICLO              *
001800* CANAL       : BATCH NOCTURNO - CIERRE DE AHORROS               *
001900* INSTALADO   : CENTRO DE COMPUTO - BANCA DE AHORROS             *
002000* BPM-RATIONAL: 231904                                           *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    TLAH1C01.
002400 AUTHOR.        ERICK RAMIREZ.
002500 INSTALLATION.  BANCO INDUSTRIAL - DEPARTAMENTO DE SISTEMAS.
002600 DATE-WRITTEN.  11/14/1991.
002700 DATE-COMPILED.
002800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
002900******************************************************************
003000* BITACORA DE CAMBIOS                                            *
003100*-----------------------------------------------------------------
003200* FECHA     INIC  TICKET      DESCRIPCION                        *
003300*-----------------------------------------------------------------
003400* 11/14/91  EPR   BPM231904   VERSION INICIAL DEL PROGRAMA.      *
003500*                             CARGA DE CONTRATO, TASAS Y         *
003600*                             DEPOSITOS, CALCULO DE PLAN MENSUAL.*
003700* 01/09/92  EPR   BPM231977   SE AGREGA EL MOTOR DE INTERES POR  *
003800*                             CAPITALIZACION DIARIA (SERIE 560). *
003900* 03/22/92  EPR   BPM232015   SE AGREGA CONTRATO POR DEFECTO     *
004000*                             CUANDO NO EXISTE MAESTRO VALIDO.   *
004100* 07/08/92  LMQ   BPM232201   CORRECCION EN EL CORTE DE CONTROL  *
004200*                             POR SEMESTRE DEL LISTADO (630).    *
004300* 02/16/93  EPR   BPM232388   SE AGREGA VALIDACION DE DEPOSITO   *
004400*                             CON MONTO CERO PARA ANULAR UN      *
004500*                             DEPOSITO PREVIAMENTE ACEPTADO.     *
004600* 09/30/93  LMQ   BPM232560   AJUSTE AL REDONDEO DEL INTERES     *
004700*                             MENSUAL, SE LLEVA CUATRO DECIMALES *
004800*                             EN EL CALCULO INTERNO.             *
004900* 05/11/94  EPR   BPM232790   SE AGREGA EL MES DE CIERRE AL      *
005000*                             RESUMEN MENSUAL CON VALORES CERO.  *
005100* 12/02/94  JMT   BPM233002   SE AGREGA EL REPORTE DE DEPOSITOS  *
005200*                             RECHAZADOS (RECHAZOS).             *
005300* 06/19/95  EPR   BPM233199   SE AGREGA REGISTRO DE TOTALES DEL  *
005400*                             CONTRATO (TOTALES).                *
005500* 04/03/96  LMQ   BPM233440   SE CORRIGE EL CALCULO DE LA TASA   *
005600*                             VIGENTE CUANDO HAY VARIOS CAMBIOS  *
005700*                             DE TASA EN EL MISMO MES.           *
005800* 08/27/97  JMT   BPM233701   SE AGREGA ENCABEZADO DE REPORTE Y  *
005900*                             SUBTOTAL POR SEMESTRE AL LISTADO.  *
006000* 11/05/98  EPR   Y2K-0447    REVISION DE ANO 2000. TODAS LAS   *
006100*                             FECHAS DEL PROGRAMA YA MANEJAN     *
006200*                             EL SIGLO COMPLETO (AAAAMMDD), NO   *
006300*                             SE ENCONTRARON VENTANAS DE SIGLO.  *
006400* 02/18/99  EPR   Y2K-0512    SE VERIFICA LA RUTINA DE ANO       *
006500*                             BISIESTO PARA EL ANO 2000 Y SE     *
006600*                             DEJA CONSTANCIA QUE ES BISIESTO.   *
006700* 10/14/99  LMQ   BPM233960   SE AGREGA ESTADISTICA DE CIERRE    *
006800*                             CON CONTADORES DE DEPOSITOS.       *
006900* 03/14/01  JMT   BPM234520   SE AMPLIAN LAS COLUMNAS DE MONTO   *
007000*                             DEL DETALLE, SUBTOTAL Y TOTALES    *
007100*                             DEL LISTADO A Z(10)9.99-, IGUAL    *
007200*                             QUE EL MONTO DEL ENCABEZADO, PUES  *
007300*                             SE TRUNCABA EL DIGITO DE MAYOR     *
007400*                             ORDEN EN CONTRATOS GRANDES.        *
007500* 09/12/02  JMT   BPM235118   SE AMPLIAN LOS SEIS REGISTROS DE   *
007600*                             ENTRADA/SALIDA CON CAMPOS RESERVA- *
007700*                             DOS PARA LA FUTURA INTEGRACION AL  *
007800*                             MAESTRO CENTRAL DE CUENTAS Y AL    *
007900*                             MODULO DE CONCILIACION DE CAJA;    *
008000*                             NINGUNO SE LEE NI SE VALIDA TODAVIA*
008100*                             EN ESTE CICLO.                     *
008200* 01/20/03  EPR   BPM235240   SE AGREGA GLOSARIO DE PREFIJOS EN  *
008300*                             WORKING-STORAGE Y SE AMPLIA LA     *
008400*                             DOCUMENTACION DE VARIAS SECCIONES  *
008500*                             A PETICION DE CONTROL DE CALIDAD   *
008600*                             DE SISTEMAS, PARA FACILITAR EL     *
008700*                             MANTENIMIENTO FUTURO DEL PROGRAMA. *
008701* 03/11/03  JMT   BPM235301   611-FILA-MES-CIERRE PONIA EN CERO  *
008708*                             EL INTERES DEL MES DE CIERRE JUNTO *
008715*                             CON PLAN/FACT/REMANENTE; CONTROL DE*
008722*                             AHORROS REPORTO QUE EL INTERES DEL *
008729*                             ULTIMO MES NO LLEGABA A CT-INTEREST*
008736*                             DEL REGISTRO DE TOTALES. SE FACTO- *
008743*                             RIZA EL CALCULO A 613 Y 611 YA LO  *
008750*                             DEVENGA IGUAL QUE CUALQUIER MES.   *
008757* 03/11/03  JMT   BPM235302   SE QUITA SPECIAL-NAMES/C01 IS      *
008764*                             TOP-OF-FORM: EL LISTADO ES LINE    *
008771*                             SEQUENTIAL Y NINGUN WRITE USA      *
008778*                             ADVANCING, ASI QUE EL MNEMONICO NO *
008785*                             SERVIA PARA NADA.                 *
008792******************************************************************
008900 ENVIRONMENT DIVISION.
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500*    LOS SIETE ARCHIVOS SE ASIGNAN POR NOMBRE LOGICO, SIN RUTA,
009600*    PARA QUE EL JCL DE PRODUCCION DECIDA EL DATASET FISICO DE
009700*    CADA CICLO (DIARIO VS. REPROCESO) SIN TOCAR EL PROGRAMA.
009800*    MAESTRO DE CONTRATO (ENTRADA, UN SOLO REGISTRO).
009900     SELECT CONTRATO  ASSIGN TO CONTRATO
010000            ORGANIZATION IS SEQUENTIAL
010100            FILE STATUS IS FS-CONTRATO FSE-CONTRATO.
010200*    HISTORIAL DE CAMBIOS DE TASA (ENTRADA).
010300     SELECT TASAHIST  ASSIGN TO TASAHIST
010400            ORGANIZATION IS SEQUENTIAL
010500            FILE STATUS IS FS-TASAHIST FSE-TASAHIST.
010600*    DEPOSITOS DIARIOS DEL PERIODO (ENTRADA).
010700     SELECT DEPOSITOS ASSIGN TO DEPOSITOS
010800            ORGANIZATION IS SEQUENTIAL
010900            FILE STATUS IS FS-DEPOSITOS FSE-DEPOSITOS.
011000*    RESUMEN MENSUAL DEL PLAN (SALIDA, A CONTABILIDAD).
011100     SELECT RESUMEN   ASSIGN TO RESUMEN
011200            ORGANIZATION IS SEQUENTIAL
011300            FILE STATUS IS FS-RESUMEN FSE-RESUMEN.
011400*    TOTALES FINALES DEL CONTRATO (SALIDA, UN SOLO REGISTRO).
011500     SELECT TOTALES   ASSIGN TO TOTALES
011600            ORGANIZATION IS SEQUENTIAL
011700            FILE STATUS IS FS-TOTALES FSE-TOTALES.
011800*    DEPOSITOS RECHAZADOS CON SU MOTIVO (SALIDA, A LA AGENCIA).
011900     SELECT RECHAZOS  ASSIGN TO RECHAZOS
012000            ORGANIZATION IS SEQUENTIAL
012100            FILE STATUS IS FS-RECHAZOS FSE-RECHAZOS.
012200*    LISTADO IMPRESO DEL CALENDARIO (SALIDA, LINE SEQUENTIAL
012300*    PORQUE VA DIRECTO A IMPRESORA/SPOOL, NO SE RELEE).
012400     SELECT LISTADO   ASSIGN TO LISTADO
012500            ORGANIZATION IS LINE SEQUENTIAL
012600            FILE STATUS IS FS-LISTADO.
012700*
012800 DATA DIVISION.
012900 FILE SECTION.
013000*-----------------------------------------------------------------
013100* MAESTRO DE CONTRATO DE AHORRO PROGRAMADO - UN SOLO REGISTRO.
013200* EL ARCHIVO SE RECIBE DE OPERACIONES Y CONTIENE LOS DATOS FIJOS
013300* DEL CONTRATO QUE NO CAMBIAN DURANTE EL PLAZO (FECHAS, TASA
013400* INICIAL Y MONTO PACTADO).  SI EL ARCHIVO VIENE VACIO EL PROGRAMA
013500* ARMA UN CONTRATO POR DEFECTO EN LA SERIE 220 PARA QUE LA PRUEBA
013600* DE LOS DEMAS MODULOS NO SE DETENGA POR FALTA DE MAESTRO.
013700*-----------------------------------------------------------------
013800 FD  CONTRATO
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 80 CHARACTERS.
014100 01  REG-CONTRATO.
014200     05  CM-START-DATE          PIC 9(08).
014300*        FECHA DE INICIO DEL PLAZO, FORMATO AAAAMMDD.
014400     05  CM-END-DATE            PIC 9(08).
014500*        FECHA DE VENCIMIENTO DEL PLAZO, FORMATO AAAAMMDD.
014600     05  CM-INITIAL-RATE        PIC 9(03)V99.
014700*        TASA DE INTERES ANUAL VIGENTE AL INICIO DEL CONTRATO.
014800     05  CM-CONTRACT-AMOUNT     PIC S9(11)V99.
014900*        MONTO TOTAL PACTADO A AHORRAR DURANTE EL PLAZO.
015000*    CAMPOS RESERVADOS PARA LA INTEGRACION CON EL MAESTRO DE
015100*    CUENTAS DE LA CASA. NO SE LEEN NI SE VALIDAN EN ESTE CICLO,
015200*    SE DEJAN DEFINIDOS PARA CUANDO SE INTEGRE ESTE PROGRAMA AL
015300*    SISTEMA CENTRAL DE CUENTAS (PROYECTO EN ESTUDIO A LA FECHA).
015400     05  CM-CODIGO-SUCURSAL     PIC 9(04).
015500*        CODIGO DE LA SUCURSAL QUE ORIGINO EL CONTRATO.
015600     05  CM-CODIGO-OFICIAL      PIC 9(04).
015700*        CODIGO DEL OFICIAL DE NEGOCIOS QUE ATIENDE AL CLIENTE.
015800     05  CM-NUMERO-CUENTA       PIC 9(10).
015900*        NUMERO DE CUENTA EN EL MAESTRO CENTRAL (FUTURO).
016000     05  CM-TIPO-PRODUCTO       PIC X(02).
016100*        CODIGO DE PRODUCTO DEL CATALOGO DE AHORROS DE LA CASA.
016200     05  CM-ESTADO-CONTRATO     PIC X(01).
016300*        VIGENTE/CANCELADO/LIQUIDADO (CATALOGO CENTRAL, FUTURO).
016400     05  CM-INDIC-RENOVACION    PIC X(01).
016500*        'S'/'N' SI EL CONTRATO SE RENUEVA AL VENCER (FUTURO).
016600     05  CM-FECHA-ULT-ACTUALIZ  PIC 9(08).
016700*        ULTIMA FECHA DE MANTENIMIENTO EN EL MAESTRO CENTRAL.
016800     05  FILLER                 PIC X(16).
016900*-----------------------------------------------------------------
017000* HISTORIAL DE CAMBIOS DE TASA, ORDENADO POR FECHA ASCENDENTE.
017100* SE CARGA COMPLETO A MEMORIA EN LA SERIE 300 PORQUE EL MOTOR DE
017200* INTERES DE LA SERIE 560 NECESITA CONSULTAR, DIA POR DIA, CUAL
017300* ERA LA TASA VIGENTE EN ESA FECHA (VER 570-TASA-VIGENTE).  NO SE
017400* RELEE EL ARCHIVO DURANTE LA SIMULACION.
017500*-----------------------------------------------------------------
017600 FD  TASAHIST
017700     LABEL RECORDS ARE STANDARD
017800     RECORD CONTAINS 80 CHARACTERS.
017900 01  REG-TASAHIST.
018000     05  RH-CHANGE-DATE         PIC 9(08).
018100*        FECHA EN QUE ENTRA EN VIGENCIA LA NUEVA TASA.
018200     05  RH-RATE                PIC 9(03)V99.
018300*        TASA DE INTERES ANUAL A PARTIR DE ESA FECHA.
018400*    CAMPOS DE AUDITORIA DEL CAMBIO DE TASA. SE RESERVA EL
018500*    ESPACIO PORQUE LA MESA DE TESORERIA PIDIO EN SU MOMENTO
018600*    PODER IDENTIFICAR QUIEN Y CUANDO CAPTURO CADA CAMBIO, PERO
018700*    EL ARCHIVO DE ORIGEN TODAVIA NO LOS TRAE POBLADOS.
018800     05  RH-CODIGO-PRODUCTO     PIC X(02).
018900*        CODIGO DE PRODUCTO AL QUE APLICA ESTE CAMBIO DE TASA.
019000     05  RH-TIPO-TASA           PIC X(01).
019100*        'F' TASA FIJA, 'V' TASA VARIABLE (CATALOGO DE TESORERIA).
019200     05  RH-USUARIO-CAMBIO      PIC X(08).
019300*        USUARIO DE RED QUE CAPTURO EL CAMBIO DE TASA.
019400     05  RH-FECHA-CAPTURA       PIC 9(08).
019500*        FECHA EN QUE SE CAPTURO EL CAMBIO (DISTINTA DE LA FECHA
019600*        EN QUE ENTRA EN VIGENCIA, RH-CHANGE-DATE).
019700     05  FILLER                 PIC X(48).
019800*-----------------------------------------------------------------
019900* DEPOSITOS DIARIOS DEL PERIODO, ORDENADOS POR FECHA ASCENDENTE.
020000* INCLUYE LOS ABONOS VALIDOS Y LOS QUE VIENEN EN CERO (QUE SE
020100* INTERPRETAN COMO CANCELACION DE UN ABONO YA CAPTURADO, VER LA
020200* SERIE 400).  LOS REGISTROS RECHAZADOS POR LA SERIE 400 NO PASAN
020300* A LA TABLA DE TRABAJO, SE ESCRIBEN APARTE EN RECHAZOS.
020400*-----------------------------------------------------------------
020500 FD  DEPOSITOS
020600     LABEL RECORDS ARE STANDARD
020700     RECORD CONTAINS 80 CHARACTERS.
020800 01  REG-DEPOSITO.
020900     05  DD-DATE                PIC 9(08).
021000*        FECHA EN QUE SE CAPTURO EL DEPOSITO.
021100     05  DD-AMOUNT              PIC S9(11)V99.
021200*        MONTO DEL DEPOSITO; CERO SIGNIFICA ANULAR EL ANTERIOR.
021300*    DATOS DE ORIGEN DEL DEPOSITO. LA VENTANILLA Y LOS CANALES
021400*    ELECTRONICOS LOS TRAEN EN EL ARCHIVO CRUDO PERO ESTE CICLO
021500*    SOLO NECESITA FECHA Y MONTO, SE CONSERVAN POR SI SE PIDE
021600*    CONCILIACION A FUTURO.
021700     05  DD-CODIGO-CAJERO       PIC X(04).
021800*        CODIGO DEL CAJERO O CANAL QUE CAPTURO EL ABONO.
021900     05  DD-NUMERO-RECIBO       PIC 9(08).
022000*        NUMERO DE RECIBO DE CAJA PARA LOCALIZAR EL SOPORTE.
022100     05  DD-CODIGO-AGENCIA      PIC 9(04).
022200*        AGENCIA DONDE SE CAPTURO EL DEPOSITO.
022300     05  DD-MEDIO-PAGO          PIC X(01).
022400*        'V' VENTANILLA, 'A' AGENCIA VIRTUAL, 'C' CAJERO ATM.
022500     05  FILLER                 PIC X(42).
022600*-----------------------------------------------------------------
022700* RESUMEN MENSUAL DE PLAN, DEPOSITADO, REMANENTE E INTERES.
022800* UNA FILA POR CADA MES DEL CONTRATO MAS UNA FILA SINTETICA DE
022900* CIERRE (VER 611-FILA-MES-CIERRE), PARA QUE EL SISTEMA DE
023000* CONTABILIDAD PUEDA CUADRAR EL ULTIMO MES SIN TENER QUE LEER EL
023100* LISTADO IMPRESO.  ESTE ARCHIVO ES EL QUE CONSUME EL PROGRAMA
023200* DE CARGA A CONTABILIDAD, NO EL LISTADO.
023300*-----------------------------------------------------------------
023400 FD  RESUMEN
023500     LABEL RECORDS ARE STANDARD
023600     RECORD CONTAINS 80 CHARACTERS.
023700 01  REG-RESUMEN.
023800     05  MS-MONTH               PIC 9(06).
023900*        ANIO/MES AAAAMM DE LA FILA (O EL MES DE CIERRE, 611).
024000     05  MS-PLAN                PIC S9(11)V99.
024100*        MONTO QUE EL PLAN DE AHORRO ESPERABA PARA ESTE MES.
024200     05  MS-FACT                PIC S9(11)V99.
024300*        MONTO REALMENTE DEPOSITADO EN ESTE MES.
024400     05  MS-REMAINING           PIC S9(11)V99.
024500*        DIFERENCIA PLAN MENOS DEPOSITADO (ATRASO O ADELANTO).
024600     05  MS-INTEREST            PIC S9(11)V99.
024700*        INTERES GANADO EN EL MES POR CAPITALIZACION DIARIA (U4).
024800*    IDENTIFICACION DEL LOTE Y DEL USUARIO DE PROCESO, AL ESTILO
024900*    DE LOS DEMAS ARCHIVOS DE SALIDA DE LA APLICACION DE AHORROS.
025000     05  MS-CODIGO-LOTE         PIC 9(06).
025100*        NUMERO DE LOTE DEL CICLO BATCH (FUTURO).
025200     05  MS-USUARIO-PROCESO     PIC X(08).
025300*        USUARIO O JCL QUE CORRIO EL CICLO (FUTURO).
025400     05  FILLER                 PIC X(08).
025500*-----------------------------------------------------------------
025600* TOTALES FINALES DEL CONTRATO DE AHORRO.
025700* SE EMITE UNA SOLA VEZ, AL FINAL DEL CICLO (SERIE 700), CON LOS
025800* ACUMULADOS DE TODO EL PLAZO.  EL CAMPO CT-TOTAL-WITH-INT ES EL
025900* QUE CONSULTA SERVICIO AL CLIENTE CUANDO EL AHORRADOR PREGUNTA
026000* CUANTO VA A RECIBIR AL VENCIMIENTO DEL CONTRATO.
026100*-----------------------------------------------------------------
026200 FD  TOTALES
026300     LABEL RECORDS ARE STANDARD
026400     RECORD CONTAINS 80 CHARACTERS.
026500 01  REG-TOTALES.
026600     05  CT-PLAN                PIC S9(11)V99.
026700*        SUMA DEL PLAN DE TODOS LOS MESES DEL CONTRATO.
026800     05  CT-FACT                PIC S9(11)V99.
026900*        SUMA DE TODO LO REALMENTE DEPOSITADO EN EL CONTRATO.
027000     05  CT-REMAINING           PIC S9(11)V99.
027100*        REMANENTE TOTAL (PLAN MENOS DEPOSITADO) DEL CONTRATO.
027200     05  CT-INTEREST            PIC S9(11)V99.
027300*        INTERES ACUMULADO DE LOS MESES YA TRANSCURRIDOS.
027400     05  CT-TOTAL-WITH-INT      PIC S9(11)V99.
027500*        LO QUE RECIBE EL AHORRADOR AL VENCIMIENTO (FACT+INTERES).
027600*    FECHA DE CORTE CON QUE SE CALCULARON LOS TOTALES, PARA
027700*    QUE CONTABILIDAD PUEDA CUADRAR EL REGISTRO CONTRA EL CICLO.
027800     05  CT-FECHA-CORTE         PIC 9(08).
027900*        FECHA DE PROCESO EN QUE SE EMITIO ESTE TOTAL (FUTURO).
028000     05  FILLER                 PIC X(07).
028100*-----------------------------------------------------------------
028200* DEPOSITOS RECHAZADOS CON SU MOTIVO DE RECHAZO.
028300* LA SERIE 400 ESCRIBE AQUI CUALQUIER DEPOSITO QUE NO CUMPLE LAS
028400* REGLAS DE NEGOCIO (FUERA DEL PLAZO DEL CONTRATO O QUE EXCEDE EL
028500* SALDO PENDIENTE DEL PLAN) EN LUGAR DE REVENTAR EL PROCESO; ASI
028600* EL RESTO DEL LOTE SIGUE SU CAMINO Y LA AGENCIA CORRIGE DESPUES.
028700*-----------------------------------------------------------------
028800 FD  RECHAZOS
028900     LABEL RECORDS ARE STANDARD
029000     RECORD CONTAINS 80 CHARACTERS.
029100 01  REG-RECHAZO.
029200     05  RJ-DATE                PIC 9(08).
029300*        FECHA DEL DEPOSITO RECHAZADO, COPIADA DE DD-DATE.
029400     05  RJ-AMOUNT              PIC S9(11)V99.
029500*        MONTO DEL DEPOSITO RECHAZADO, COPIADO DE DD-AMOUNT.
029600     05  RJ-MOTIVO              PIC X(01).
029700         88  RJ-FUERA-PERIODO        VALUE 'P'.
029800         88  RJ-EXCEDE-SALDO         VALUE 'L'.
029900*        'P' FUERA DEL PLAZO DEL CONTRATO, 'L' EXCEDE EL SALDO.
030000*    DATOS DE SEGUIMIENTO DEL RECHAZO, PARA QUE LA AGENCIA QUE
030100*    CAPTURO EL DEPOSITO PUEDA LOCALIZAR AL CLIENTE Y CORREGIRLO.
030200     05  RJ-CODIGO-AGENCIA      PIC 9(04).
030300*        AGENCIA DONDE SE CAPTURO EL DEPOSITO RECHAZADO.
030400     05  RJ-USUARIO-VALIDACION  PIC X(08).
030500*        USUARIO QUE CORRIO ESTE CICLO Y GENERO EL RECHAZO.
030600     05  RJ-HORA-RECHAZO        PIC 9(06).
030700*        HORA HHMMSS EN QUE SE PROCESO EL RECHAZO.
030800     05  FILLER                 PIC X(40).
030900*-----------------------------------------------------------------
031000* LISTADO IMPRESO DEL CALENDARIO DEL CONTRATO.
031100* ES EL REPORTE QUE SE ENTREGA A LA MESA DE CONTROL PARA REVISION
031200* MANUAL, CON ENCABEZADO POR CONTRATO, UNA LINEA POR MES Y UN
031300* SUBTOTAL CADA SEMESTRE (VER SERIE 600 Y 630-CONTROL-SEMESTRE).
031400* LA LINEA SE ARMA EN W-S (LIN-ENCABEZADO, LIN-DETALLE,
031500* LIN-SUBTOTAL, LIN-TOTALES-2) Y SE MUEVE A LIN-LISTADO ANTES DE
031600* CADA WRITE, SIGUIENDO LA PRACTICA USUAL DE LA CASA.
031700*-----------------------------------------------------------------
031800 FD  LISTADO
031900     LABEL RECORDS ARE OMITTED
032000     RECORD CONTAINS 132 CHARACTERS.
032100 01  LIN-LISTADO                PIC X(132).
032200*
032300 WORKING-STORAGE SECTION.
032400*-----------------------------------------------------------------
032500* ESTADO EXTENDIDO DE CADA ARCHIVO (FS-XXXXXX Y SU GRUPO
032600* FSE-XXXXXX).  ES EL PATRON DE MANEJO DE ERRORES DE E/S QUE USA
032700* LA CASA EN TODOS LOS PROGRAMAS BATCH DE AHORROS, PARA PODER
032800* MOSTRAR EN EL LISTADO DE OPERACIONES EL CODIGO DE RETORNO, LA
032900* FUNCION Y EL FEEDBACK QUE DEVUELVE EL ACCESS METHOD CUANDO UN
033000* FILE STATUS SALE DISTINTO DE '00' O DE FIN DE ARCHIVO.
033100*-----------------------------------------------------------------
033200******************************************************************
033300* GLOSARIO DE PREFIJOS DE ESTE PROGRAMA, PARA QUIEN LO MANTENGA *
033400* DESPUES DE NOSOTROS:                                          *
033500*                                                                *
033600*  CM-  CAMPOS DEL MAESTRO DE CONTRATO (REG-CONTRATO).           *
033700*  RH-  CAMPOS DEL HISTORIAL DE TASAS (REG-TASAHIST).            *
033800*  DD-  CAMPOS DE UN DEPOSITO DIARIO (REG-DEPOSITO).             *
033900*  MS-  CAMPOS DEL RESUMEN MENSUAL DE SALIDA (REG-RESUMEN).      *
034000*  CT-  CAMPOS DE LOS TOTALES DEL CONTRATO (REG-TOTALES).        *
034100*  RJ-  CAMPOS DE UN DEPOSITO RECHAZADO (REG-RECHAZO).           *
034200*  LE-  LINEAS DE ENCABEZADO DEL LISTADO IMPRESO (LIN-ENCABEZADO)*
034300*  LD-  LINEA DE DETALLE DEL LISTADO (LIN-DETALLE).              *
034400*  LS-  LINEA DE SUBTOTAL SEMESTRAL DEL LISTADO (LIN-SUBTOTAL).  *
034500*  LT2- LINEA DE TOTALES DEL LISTADO (LIN-TOTALES-2).            *
034600*  WKS- AREAS DE TRABAJO EN MEMORIA, SIN CORRESPONDENCIA DIRECTA *
034700*       CON NINGUN ARCHIVO (COPIAS DE CAMPOS, TABLAS, CONTADORES,*
034800*       INTERRUPTORES Y ACUMULADORES DE LA LOGICA DEL PROGRAMA). *
034900*  FS-/FSE- ESTADO DE ARCHIVO Y SU EXTENSION DE LA CASA.         *
035000*                                                                *
035100* ESTE GLOSARIO SE AGREGA DESDE LA VERSION INICIAL PARA QUE LOS  *
035200* PROGRAMADORES QUE DEN MANTENIMIENTO A LOS PROGRAMAS DE AHORRO  *
035300* PROGRAMADO NO TENGAN QUE ADIVINAR LA CONVENCION DE NOMBRES.    *
035400******************************************************************
035500*-----------------------------------------------------------------
035600* ESTADO EXTENDIDO DE ARCHIVOS, AL ESTILO DE LA CASA. CADA
035700* ARCHIVO TRAE SU FS-xxxxxx DE DOS DIGITOS (EL STATUS NORMAL
035800* DE COBOL) Y SU GRUPO FSE-xxxxxx CON LOS TRES CAMPOS QUE EL
035900* ADMINISTRADOR DE ARCHIVOS DEL SISTEMA OPERATIVO REGRESA
036000* CUANDO FS- VIENE EN "9x", PARA QUE LA BITACORA DE ERRORES
036100* NO SE QUEDE SOLO CON EL CODIGO GENERICO.
036200*-----------------------------------------------------------------
036300 01  WKS-FS-STATUS.
036400     02  FS-CONTRATO            PIC 9(02) VALUE ZEROS.
036500*    ESTADO DEL MAESTRO DE CONTRATO (REG-CONTRATO).
036600     02  FSE-CONTRATO.
036700*        RETURN/FUNCTION/FEEDBACK DEL ADMINISTRADOR DE ARCHIVOS;
036800*        SE DISPLAYAN EN 100-APERTURA-ARCHIVOS SI FS- SALE EN "9X"
036900*        (IGUAL PARA LAS DEMAS FSE- DE ESTE GRUPO).
037000         04  FSE-RETURN-CO      PIC S9(4) COMP-5 VALUE 0.
037100         04  FSE-FUNCTION-CO    PIC S9(4) COMP-5 VALUE 0.
037200         04  FSE-FEEDBACK-CO    PIC S9(4) COMP-5 VALUE 0.
037300     02  FS-TASAHIST            PIC 9(02) VALUE ZEROS.
037400*    ESTADO DEL MAESTRO DE HISTORICO DE TASAS (REG-TASAHIST).
037500     02  FSE-TASAHIST.
037600         04  FSE-RETURN-TH      PIC S9(4) COMP-5 VALUE 0.
037700         04  FSE-FUNCTION-TH    PIC S9(4) COMP-5 VALUE 0.
037800         04  FSE-FEEDBACK-TH    PIC S9(4) COMP-5 VALUE 0.
037900     02  FS-DEPOSITOS           PIC 9(02) VALUE ZEROS.
038000*    ESTADO DEL ARCHIVO DE DEPOSITOS DEL MES (REG-DEPOSITO).
038100     02  FSE-DEPOSITOS.
038200         04  FSE-RETURN-DE      PIC S9(4) COMP-5 VALUE 0.
038300         04  FSE-FUNCTION-DE    PIC S9(4) COMP-5 VALUE 0.
038400         04  FSE-FEEDBACK-DE    PIC S9(4) COMP-5 VALUE 0.
038500     02  FS-RESUMEN             PIC 9(02) VALUE ZEROS.
038600*    ESTADO DEL LISTADO DE RESUMEN MENSUAL (REG-RESUMEN).
038700     02  FSE-RESUMEN.
038800         04  FSE-RETURN-RS      PIC S9(4) COMP-5 VALUE 0.
038900         04  FSE-FUNCTION-RS    PIC S9(4) COMP-5 VALUE 0.
039000         04  FSE-FEEDBACK-RS    PIC S9(4) COMP-5 VALUE 0.
039100     02  FS-TOTALES             PIC 9(02) VALUE ZEROS.
039200*    ESTADO DEL ARCHIVO DE TOTALES DEL CONTRATO (REG-TOTALES).
039300     02  FSE-TOTALES.
039400         04  FSE-RETURN-TO      PIC S9(4) COMP-5 VALUE 0.
039500         04  FSE-FUNCTION-TO    PIC S9(4) COMP-5 VALUE 0.
039600         04  FSE-FEEDBACK-TO    PIC S9(4) COMP-5 VALUE 0.
039700     02  FS-RECHAZOS            PIC 9(02) VALUE ZEROS.
039800*    ESTADO DEL ARCHIVO DE DEPOSITOS RECHAZADOS (REG-RECHAZO).
039900     02  FSE-RECHAZOS.
040000         04  FSE-RETURN-RE      PIC S9(4) COMP-5 VALUE 0.
040100         04  FSE-FUNCTION-RE    PIC S9(4) COMP-5 VALUE 0.
040200         04  FSE-FEEDBACK-RE    PIC S9(4) COMP-5 VALUE 0.
040300     02  FS-LISTADO             PIC 9(02) VALUE ZEROS.
040400*    EL LISTADO NO TIENE FSE- PORQUE ES SALIDA SECUENCIAL SIN
040500*    ACCESO RELATIVO; UN FS-LISTADO DISTINTO DE "00" YA BASTA
040600*    PARA QUE 999-RUTINA-DE-ERROR LO REPORTE Y ABORTE EL CICLO.
040700*-----------------------------------------------------------------
040800* INTERRUPTORES DE FIN DE ARCHIVO Y DE CONTROL DE LA LOGICA.
040900* SE AGRUPAN TODOS AQUI, AL ESTILO DE LA CASA, EN LUGAR DE
041000* DECLARARLOS SUELTOS JUNTO A CADA PARRAFO QUE LOS USA, PARA QUE
041100* SEA FACIL VER DE UN VISTAZO CUANTOS INTERRUPTORES TIENE EL
041200* PROGRAMA CUANDO SE LE DA MANTENIMIENTO.
041300*-----------------------------------------------------------------
041400 01  WKS-BANDERAS.
041500     02  WKS-SW-DEPOSITOS       PIC X(01) VALUE 'N'.
041600         88  FIN-DEPOSITOS               VALUE 'S'.
041700     02  WKS-SW-TASAHIST        PIC X(01) VALUE 'N'.
041800         88  FIN-TASAHIST                VALUE 'S'.
041900     02  WKS-SW-CONTRATO        PIC X(01) VALUE 'N'.
042000         88  CONTRATO-VALIDO             VALUE 'S'.
042100     02  WKS-SW-ENCONTRADO      PIC X(01) VALUE 'N'.
042200         88  DEP-ENCONTRADO              VALUE 'S'.
042300     02  WKS-SW-BISIESTO        PIC X(01) VALUE 'N'.
042400         88  ANIO-ES-BISIESTO            VALUE 'S'.
042500*-----------------------------------------------------------------
042600* COPIA DE TRABAJO DEL CONTRATO Y SUS FECHAS DESCOMPUESTAS.
042700* (REDEFINES No. 1, No. 2 Y No. 3 DEL PROGRAMA)
042800* SE DESCOMPONEN LAS FECHAS AAAAMMDD EN SUS TRES PARTES PORQUE
042900* LA SERIE 500 NECESITA CONTAR MESES CALENDARIO ENTRE DOS FECHAS
043000* Y LA ARITMETICA DE FECHAS EN COBOL DE ESTA CASA SE HACE CAMPO
043100* POR CAMPO, SIN FUNCTIONS INTRINSECAS NI RUTINAS DE FECHA DE
043200* TERCEROS.
043300*-----------------------------------------------------------------
043400 01  WKS-CM-START-DATE          PIC 9(08).
043500 01  WKS-FI-REDEF REDEFINES WKS-CM-START-DATE.
043600     02  WKS-FI-ANIO            PIC 9(04).
043700     02  WKS-FI-MES             PIC 9(02).
043800     02  WKS-FI-DIA             PIC 9(02).
043900 01  WKS-CM-END-DATE            PIC 9(08).
044000 01  WKS-FF-REDEF REDEFINES WKS-CM-END-DATE.
044100     02  WKS-FF-ANIO            PIC 9(04).
044200     02  WKS-FF-MES             PIC 9(02).
044300     02  WKS-FF-DIA             PIC 9(02).
044400 01  WKS-FECHA-PROCESO          PIC 9(08).
044500 01  WKS-FP-REDEF REDEFINES WKS-FECHA-PROCESO.
044600     02  WKS-FP-ANIO            PIC 9(04).
044700     02  WKS-FP-MES             PIC 9(02).
044800     02  WKS-FP-DIA             PIC 9(02).
044900 01  WKS-TASA-INICIAL           PIC 9(03)V99.
045000*    COPIA DE TRABAJO DE CM-INITIAL-RATE, USADA POR LA SERIE 560.
045100 01  WKS-MONTO-CONTRATO         PIC S9(11)V99.
045200*    COPIA DE TRABAJO DE CM-CONTRACT-AMOUNT, LA META DEL PLAN.
045300 01  WKS-REMANENTE-CONTRATO     PIC S9(11)V99 VALUE ZEROS.
045400*    META MENOS LO ACEPTADO A LA FECHA; SE RECALCULA EN CADA 410.
045500 01  WKS-CUMULATIVO-ACEPTADO    PIC S9(11)V99 VALUE ZEROS.
045600*    SUMA VIVA DE LOS DEPOSITOS ACEPTADOS HASTA EL MOMENTO.
045700*-----------------------------------------------------------------
045800* TABLA DE DIAS POR MES (NO BISIESTO) - PATRON ESTANDAR DE LA
045900* RUTINA DE FECHAS DE LA CASA (COPIA DEL COPYBOOK DE CALENDARIO).
046000* (REDEFINES No. 4 DEL PROGRAMA)
046100*-----------------------------------------------------------------
046200 01  WKS-DIAS-MES-TABLA.
046300     02  FILLER       PIC X(24) VALUE
046400         '312831303130313130313031'.
046500 01  WKS-DIAS-MES-REDEF REDEFINES WKS-DIAS-MES-TABLA.
046600     02  DIA-FIN-MES            PIC 99 OCCURS 12 TIMES.
046700*-----------------------------------------------------------------
046800* VARIABLES DE TRABAJO PARA RUTINA DE ANO BISIESTO Y ULTIMO DIA.
046900*-----------------------------------------------------------------
047000 01  WKS-ANIO-CHEQUEO           PIC 9(04) COMP.
047100*    ANIO A PROBAR EN 571-VERIFICA-BISIESTO.
047200 01  WKS-TEMP-COCIENTE          PIC 9(06) COMP.
047300*    COCIENTE DE LAS DIVISIONES ENTRE 4/100/400 DE 571.
047400 01  WKS-TEMP-RESIDUO           PIC 9(06) COMP.
047500*    RESIDUO DE ESAS MISMAS DIVISIONES; RESIDUO CERO = DIVISIBLE.
047600 01  WKS-UDM-ANIO               PIC 9(04) COMP.
047700*    PARAMETRO DE ENTRADA (ANIO) A 584-ULTIMO-DIA-MES.
047800 01  WKS-UDM-MES                PIC 9(02) COMP.
047900*    PARAMETRO DE ENTRADA (MES) A 584-ULTIMO-DIA-MES.
048000 01  WKS-UDM-RESULTADO          PIC 9(02) COMP.
048100*    RESULTADO (ULTIMO DIA DEL MES) QUE REGRESA 584.
048200 01  WKS-TEMP-MES-PREV          PIC 9(02) COMP.
048300 01  WKS-TEMP-ANIO-PREV         PIC 9(04) COMP.
048400 01  WKS-ACCRUAL-DIA            PIC 9(02) COMP.
048500*    DIA DEL MES DEL ANIVERSARIO, CALCULADO POR 581.
048600 01  WKS-ACCRUAL-FECHA          PIC 9(08).
048700*    FECHA COMPLETA DEL ANIVERSARIO (ANIO/MES DEL MES EN TURNO,
048800*    DIA DE WKS-ACCRUAL-DIA), ARMADA EN 581.
048900 01  WKS-TARGET-INICIO          PIC 9(08).
049000*    INICIO DEL PERIODO OBJETIVO DE DEVENGO QUE CALCULA 586.
049100 01  WKS-SIM-FIN                PIC 9(08).
049200*    FECHA FIN DE LA SIMULACION DE INTERES PARA EL MES EN TURNO.
049300*-----------------------------------------------------------------
049400* TABLA DE TASAS VIGENTES EN EL PERIODO DEL CONTRATO.
049500* SE ORDENA POR FECHA ASCENDENTE PORQUE 570-TASA-VIGENTE LA
049600* RECORRE SECUENCIALMENTE BUSCANDO LA ULTIMA TASA CUYA FECHA DE
049700* CAMBIO ES MENOR O IGUAL AL DIA QUE SE ESTA SIMULANDO.  EL LIMITE
049800* DE 500 OCURRENCIAS ALCANZA PARA VARIOS ANIOS DE HISTORIAL DE
049900* TASA SIN ACERCARSE AL VOLUMEN REAL QUE MANEJA EL BANCO.
050000*-----------------------------------------------------------------
050100 01  WKS-TASA-CONTADOR          PIC 9(04) COMP VALUE ZEROS.
050200 01  WKS-TASA-TABLA.
050300     02  WKS-TASA-ELEMENTO OCCURS 0 TO 500 TIMES
050400             DEPENDING ON WKS-TASA-CONTADOR
050500             ASCENDING KEY WKS-TASA-FECHA
050600             INDEXED BY WKS-TASA-IDX.
050700         04  WKS-TASA-FECHA     PIC 9(08).
050800*            FECHA DE CAMBIO DE TASA, COPIA DE RH-CHANGE-DATE.
050900         04  WKS-TASA-VALOR     PIC 9(03)V99.
051000*            TASA ANUAL VIGENTE A PARTIR DE ESA FECHA (RH-RATE).
051100 01  WKS-TASA-ACTUAL            PIC 9(03)V99.
051200*    TASA QUE DEJA 570-TASA-VIGENTE PARA EL DIA QUE SE SIMULA.
051300*-----------------------------------------------------------------
051400* TABLA DE DEPOSITOS ACEPTADOS, ORDENADA POR FECHA ASCENDENTE.
051500* EL ARCHIVO DE DEPOSITOS YA VIENE ORDENADO POR FECHA, PERO SE
051600* MANTIENE ESTA TABLA ORDENADA POR INSERCION (VER 421/422/423)
051700* PORQUE LOS DEPOSITOS EN CERO (CANCELACIONES) OBLIGAN A BORRAR
051800* UN ELEMENTO YA INSERTADO (VER 431/432) Y ESO PUEDE ALTERAR EL
051900* ORDEN SI NO SE RECONSTRUYE CON CUIDADO.
052000*-----------------------------------------------------------------
052100 01  WKS-DEP-CONTADOR           PIC 9(04) COMP VALUE ZEROS.
052200 01  WKS-DEPOSITO-TABLA.
052300     02  WKS-DEP-ELEMENTO OCCURS 0 TO 5000 TIMES
052400             DEPENDING ON WKS-DEP-CONTADOR
052500             ASCENDING KEY WKS-DEP-FECHA
052600             INDEXED BY WKS-DEP-IDX.
052700         04  WKS-DEP-FECHA      PIC 9(08).
052800*            FECHA DEL DEPOSITO ACEPTADO, CLAVE DE BUSQUEDA/ORDEN.
052900         04  WKS-DEP-MONTO      PIC S9(11)V99.
053000*            MONTO ACEPTADO PARA ESA FECHA (ULTIMO DEPOSITO GANA).
053100 01  WKS-DEP-POS-INSERCION      PIC 9(04) COMP VALUE ZEROS.
053200*    POSICION DONDE 422 DEBE INSERTAR, LOCALIZADA POR 421.
053300 01  WKS-DEP-POS-ENCONTRADO     PIC 9(04) COMP VALUE ZEROS.
053400*    POSICION DE UNA FECHA YA EXISTENTE, LOCALIZADA POR 421.
053500 01  WKS-DEP-ANIO-TMP           PIC 9(04) COMP.
053600 01  WKS-DEP-MES-TMP            PIC 9(02) COMP.
053700*-----------------------------------------------------------------
053800* TABLA DE MESES DEL CONTRATO CON SU PLAN Y SU DEPOSITADO.
053900* ESTA ES LA TABLA QUE ARMA LA SERIE 500 Y QUE LUEGO RECORREN LA
054000* SERIE 560 (PARA SUMARLE EL INTERES) Y LA SERIE 600 (PARA
054100* IMPRIMIRLA Y ESCRIBIR REG-RESUMEN).  EL LIMITE DE 600 MESES
054200* (50 ANIOS) ES HOLGADO FRENTE A LOS PLAZOS REALES DE UN
054300* CONTRATO DE AHORRO PROGRAMADO.
054400*-----------------------------------------------------------------
054500 01  WKS-MESES-CONTADOR         PIC 9(04) COMP VALUE ZEROS.
054600 01  WKS-MESES-TABLA.
054700     02  WKS-MES-ELEMENTO OCCURS 1 TO 600 TIMES
054800             DEPENDING ON WKS-MESES-CONTADOR
054900             INDEXED BY WKS-MES-IDX.
055000         04  WKS-MES-ANIOMES    PIC 9(06).
055100*            ANIO Y MES DE ESTA POSICION, FORMATO AAAAMM (530).
055200         04  WKS-MES-PLAN       PIC S9(11)V99.
055300*            PLAN AJUSTADO DE ESTE MES, ANTES DEL INTERES (530).
055400         04  WKS-MES-FACT       PIC S9(11)V99.
055500*            DEPOSITADO ACEPTADO EN ESTE MES, SUMADO POR 540.
055600         04  WKS-MES-REMANENTE  PIC S9(11)V99.
055700*            PLAN MENOS FACT DE ESTE MES (530).
055800 01  WKS-BASE-MENSUAL           PIC S9(09)V9999 VALUE ZEROS.
055900*    MONTO/MESES-CONTADOR; EL PLAN PAREJO ANTES DE AJUSTES (510).
056000 01  WKS-OBJETIVO-CUMUL         PIC S9(11)V9999 VALUE ZEROS.
056100*    BASE-MENSUAL POR EL NUMERO DE MESES TRANSCURRIDOS (530).
056200 01  WKS-PLAN-MES-CALC          PIC S9(11)V9999 VALUE ZEROS.
056300*    PLAN DEL MES EN TURNO, ANTES DE REDONDEAR A WKS-MES-PLAN.
056400 01  WKS-CUMUL-FACT-PLAN        PIC S9(11)V99  VALUE ZEROS.
056500*    ACUMULADO DE LO DEPOSITADO DESDE EL INICIO DEL CONTRATO.
056600 01  WKS-MES-FACT-MES           PIC S9(11)V99.
056700*    DEPOSITADO DE ESTE MES, CALCULADO POR 540 PARA 530.
056800 01  WKS-I-MES                  PIC 9(04) COMP VALUE ZEROS.
056900*    INDICE DE LA SERIE 500 AL RECORRER LA TABLA DE MESES.
057000 01  WKS-MES-TEMP               PIC S9(06) COMP.
057100 01  WKS-MES-ANIO-CALC          PIC 9(04) COMP.
057200 01  WKS-MES-MES-CALC           PIC 9(02) COMP.
057300 01  WKS-TOTAL-FILAS            PIC 9(04) COMP VALUE ZEROS.
057400*-----------------------------------------------------------------
057500* CAMPOS DE LA SIMULACION DE INTERES POR CAPITALIZACION DIARIA.
057600* (REDEFINES No. 5 DEL PROGRAMA)
057700* LA SERIE 560 RECORRE DIA POR DIA DESDE WKS-SIM-DESDE HASTA
057800* WKS-SIM-HASTA, ACUMULANDO EN WKS-SIM-SALDO LOS DEPOSITOS DEL
057900* DIA Y CAPITALIZANDO EL INTERES DIARIO SOBRE ESE SALDO CON LA
058000* TASA VIGENTE DE ESE DIA (570-TASA-VIGENTE).  SE DESCOMPONE
058100* WKS-SIM-DIA EN ANIO/MES/DIA PARA PODER AVANZAR AL SIGUIENTE
058200* DIA CALENDARIO SIN USAR FUNCTIONS INTRINSECAS.
058300*-----------------------------------------------------------------
058400 01  WKS-SIM-DIA                PIC 9(08).
058500 01  WKS-SIM-DIA-REDEF REDEFINES WKS-SIM-DIA.
058600     02  WKS-SIM-ANIO           PIC 9(04).
058700     02  WKS-SIM-MES            PIC 9(02).
058800     02  WKS-SIM-DIAD           PIC 9(02).
058900 01  WKS-SIM-DESDE              PIC 9(08).
059000 01  WKS-SIM-HASTA              PIC 9(08).
059100 01  WKS-SIM-UMBRAL             PIC 9(08).
059200 01  WKS-SIM-SALDO              PIC S9(11)V9999 VALUE ZEROS.
059300 01  WKS-SIM-INTERES-ACUM       PIC S9(11)V9999 VALUE ZEROS.
059400 01  WKS-SIM-INT-DIARIO         PIC S9(11)V9999 VALUE ZEROS.
059500 01  WKS-SIM-DIAS-ANIO          PIC 9(03) COMP VALUE ZEROS.
059600*-----------------------------------------------------------------
059700* ACUMULADORES DE TOTALES Y DE CONTROL DE SEMESTRE.
059800* WKS-SEM-ANIO-ANT Y WKS-SEM-MITAD-ANT RECUERDAN EL SEMESTRE DE
059900* LA FILA ANTERIOR PARA QUE 630-CONTROL-SEMESTRE SEPA CUANDO
060000* CAMBIO EL SEMESTRE Y TOCA IMPRIMIR SUBTOTAL Y LIMPIAR LOS
060100* ACUMULADORES (VER 631/632).  SE USA "MITAD" (1 O 2) EN VEZ DE
060200* TRIMESTRE O CUATRIMESTRE PORQUE ASI LO PIDIO LA MESA DE CONTROL.
060300*-----------------------------------------------------------------
060400 01  WKS-TOTAL-INTERES          PIC S9(11)V99 VALUE ZEROS.
060500 01  WKS-SEM-PLAN               PIC S9(11)V99 VALUE ZEROS.
060600 01  WKS-SEM-FACT               PIC S9(11)V99 VALUE ZEROS.
060700 01  WKS-SEM-REMANENTE          PIC S9(11)V99 VALUE ZEROS.
060800 01  WKS-SEM-ANIO-ANT           PIC 9(04) COMP VALUE ZEROS.
060900 01  WKS-SEM-MITAD-ANT          PIC 9(01) COMP VALUE ZEROS.
061000 01  WKS-FILA-ANIO              PIC 9(04) COMP.
061100 01  WKS-FILA-MES               PIC 9(02) COMP.
061200 01  WKS-FILA-MITAD             PIC 9(01) COMP.
061300*-----------------------------------------------------------------
061400* ESTADISTICAS DE CIERRE DEL PROCESO BATCH.
061500*-----------------------------------------------------------------
061600 01  WKS-ESTADISTICAS.
061700     02  WKS-DEP-LEIDOS         PIC 9(06) COMP VALUE ZEROS.
061800*        TOTAL DE DEPOSITOS LEIDOS DEL ARCHIVO DE ENTRADA.
061900     02  WKS-DEP-ACEPTADOS      PIC 9(06) COMP VALUE ZEROS.
062000*        DEPOSITOS QUE QUEDARON VIGENTES EN LA TABLA DE TRABAJO.
062100     02  WKS-DEP-RECHAZADOS     PIC 9(06) COMP VALUE ZEROS.
062200*        DEPOSITOS ESCRITOS A RECHAZOS POR LA SERIE 400.
062300     02  WKS-TASA-LEIDAS        PIC 9(06) COMP VALUE ZEROS.
062400*        CAMBIOS DE TASA LEIDOS DEL HISTORIAL (SERIE 300).
062500     02  WKS-MESES-ESCRITOS     PIC 9(06) COMP VALUE ZEROS.
062600*        FILAS DE RESUMEN MENSUAL ESCRITAS (SERIE 600).
062700*-----------------------------------------------------------------
062800* LINEAS DE IMPRESION DEL LISTADO DEL CALENDARIO.
062900* CUATRO LINEAS DE ENCABEZADO (NOMBRE DEL BANCO, PERIODO Y MONTO
063000* DEL CONTRATO, FECHA DE PROCESO Y TITULOS DE COLUMNA), UNA
063100* LINEA DE DETALLE POR MES, UNA LINEA DE SUBTOTAL CADA SEMESTRE Y
063200* DOS LINEAS DE TOTALES AL FINAL.  TODAS SE DEFINEN A 132 BYTES
063300* PARA COINCIDIR CON EL ANCHO DE LIN-LISTADO Y LA FORMA ESTANDAR
063400* PAPEL CONTINUO DE 132 COLUMNAS QUE USA LA CASA PARA SUS
063500* LISTADOS DE OPERACIONES.
063600*-----------------------------------------------------------------
063700*    TITULO DEL REPORTE, UNA SOLA VEZ POR CONTRATO (VER 620).
063800 01  LIN-ENCABEZADO-1.
063900     02  FILLER                 PIC X(45) VALUE
064000         'BANCO INDUSTRIAL - CALENDARIO DE AHORRO PROG'.
064100     02  FILLER                 PIC X(87) VALUE SPACES.
064200*    PERIODO Y MONTO PACTADO DEL CONTRATO, DEBAJO DEL TITULO.
064300 01  LIN-ENCABEZADO-2.
064400     02  FILLER                 PIC X(12) VALUE 'PERIODO DEL '.
064500*        COPIA EDITADA DE CM-START-DATE, IMPRESA UNA SOLA VEZ.
064600     02  LE2-FECHA-INICIO       PIC 9999/99/99.
064700     02  FILLER                 PIC X(04) VALUE ' AL '.
064800     02  LE2-FECHA-FIN          PIC 9999/99/99.
064900*        COPIA EDITADA DE CM-END-DATE.
065000     02  FILLER                 PIC X(08) VALUE ' MONTO: '.
065100     02  LE2-MONTO              PIC Z(10)9.99-.
065200*        COPIA EDITADA DE CM-CONTRACT-AMOUNT.
065300     02  FILLER                 PIC X(73) VALUE SPACES.
065400*    FECHA EN QUE CORRIO EL CICLO, PARA AUDITORIA DEL LISTADO.
065500 01  LIN-ENCABEZADO-3.
065600     02  FILLER                 PIC X(18) VALUE
065700         'FECHA DE PROCESO: '.
065800     02  LE3-FECHA-PROCESO      PIC 9999/99/99.
065900     02  FILLER                 PIC X(104) VALUE SPACES.
066000*    RENGLON DE TITULOS DE COLUMNA PARA EL DETALLE QUE SIGUE.
066100 01  LIN-ENCABEZADO-4.
066200     02  FILLER                 PIC X(40) VALUE
066300         ' ANIO-MES        PLAN         FACT      '.
066400     02  FILLER                 PIC X(40) VALUE
066500         '   REMANENTE         INTERES            '.
066600     02  FILLER                 PIC X(52) VALUE SPACES.
066700*    UNA FILA POR MES DEL CONTRATO, EMITIDA DESDE 610/612.
066800 01  LIN-DETALLE.
066900     02  LD-ANIO-MES            PIC 9999/99.
067000*        ANIO Y MES DE LA FILA, FORMATO EDITADO PARA IMPRESION.
067100     02  FILLER                 PIC X(03) VALUE SPACES.
067200     02  LD-PLAN                PIC Z(10)9.99-.
067300*        COPIA EDITADA DE MS-PLAN PARA ESTA FILA DEL LISTADO.
067400     02  FILLER                 PIC X(02) VALUE SPACES.
067500     02  LD-FACT                PIC Z(10)9.99-.
067600*        COPIA EDITADA DE MS-FACT PARA ESTA FILA DEL LISTADO.
067700     02  FILLER                 PIC X(02) VALUE SPACES.
067800     02  LD-REMANENTE           PIC Z(10)9.99-.
067900*        COPIA EDITADA DE MS-REMAINING PARA ESTA FILA DEL LISTADO.
068000     02  FILLER                 PIC X(02) VALUE SPACES.
068100     02  LD-INTERES             PIC Z(10)9.99-.
068200*        COPIA EDITADA DE MS-INTEREST PARA ESTA FILA DEL LISTADO.
068300     02  FILLER                 PIC X(56) VALUE SPACES.
068400*    CORTE DE CONTROL CADA SEMESTRE, IMPRESO DESDE 631.
068500 01  LIN-SUBTOTAL.
068600     02  FILLER                 PIC X(16) VALUE
068700         'SUBTOTAL SEM.: '.
068800     02  LS-PLAN                PIC Z(10)9.99-.
068900*        ACUMULADO DE MS-PLAN DEL SEMESTRE QUE ACABA DE CERRAR.
069000     02  FILLER                 PIC X(02) VALUE SPACES.
069100     02  LS-FACT                PIC Z(10)9.99-.
069200*        ACUMULADO DE MS-FACT DEL SEMESTRE QUE ACABA DE CERRAR.
069300     02  FILLER                 PIC X(02) VALUE SPACES.
069400     02  LS-REMANENTE           PIC Z(10)9.99-.
069500*        REMANENTE DEL CONTRATO AL CIERRE DE ESTE SEMESTRE.
069600     02  FILLER                 PIC X(67) VALUE SPACES.
069700*    TITULO DE LA SECCION DE TOTALES, AL FINAL DEL LISTADO.
069800 01  LIN-TOTALES.
069900     02  FILLER                 PIC X(20) VALUE
070000         'TOTALES DEL CONTRATO'.
070100     02  FILLER                 PIC X(112) VALUE SPACES.
070200*    RENGLON CON LOS CINCO ACUMULADOS FINALES, IMPRESO DESDE 700.
070300 01  LIN-TOTALES-2.
070400     02  FILLER                 PIC X(06) VALUE 'PLAN: '.
070500     02  LT2-PLAN               PIC Z(10)9.99-.
070600     02  FILLER                 PIC X(08) VALUE ' FACT: '.
070700     02  LT2-FACT               PIC Z(10)9.99-.
070800     02  FILLER                 PIC X(12) VALUE ' REMANENTE: '.
070900     02  LT2-REMANENTE          PIC Z(10)9.99-.
071000     02  FILLER                 PIC X(09) VALUE ' INTERES: '.
071100     02  LT2-INTERES            PIC Z(10)9.99-.
071200     02  FILLER                 PIC X(10) VALUE ' TOTAL+I: '.
071300     02  LT2-TOTAL-CON-INT      PIC Z(10)9.99-.
071400     02  FILLER                 PIC X(12) VALUE SPACES.
071500*
071600*-----------------------------------------------------------------
071700* NOTAS DE OPERACION PARA EL CENTRO DE COMPUTO:
071800*
071900*  - EL PROGRAMA CORRE EN EL PASO NOCTURNO DE CIERRE DE AHORROS,
072000*    DESPUES DEL CIERRE DE VENTANILLA Y ANTES DE LA CARGA A
072100*    CONTABILIDAD GENERAL.
072200*  - NO RECIBE PARAMETROS POR JCL; LA FECHA DE PROCESO SE TOMA
072300*    DEL RELOJ DEL SISTEMA EN LA SERIE 100.
072400*  - SI EL ARCHIVO CONTRATO VIENE VACIO EL PROGRAMA NO ABORTA,
072500*    ARMA UN CONTRATO POR DEFECTO (220) Y TERMINA NORMALMENTE;
072600*    ESO ES INTENCIONAL PARA NO DETENER EL LOTE NOCTURNO.
072700*  - EL PROGRAMA NO EMITE UN RETURN-CODE DISTINTO DE CERO; LOS
072800*    DEPOSITOS RECHAZADOS SE REPORTAN EN EL ARCHIVO RECHAZOS, NO
072900*    COMO UN ERROR DE EJECUCION.
073000*-----------------------------------------------------------------
073100 PROCEDURE DIVISION.
073200*=================================================================
073300* SERIE 000 - CONTROL PRINCIPAL DEL PROGRAMA
073400* ESTA SECCION ES EL UNICO PUNTO DE ENTRADA DEL CICLO. LLAMA A
073500* CADA SERIE EN EL ORDEN EN QUE EL NEGOCIO LAS NECESITA: PRIMERO
073600* SE ABREN ARCHIVOS Y SE CARGA EL CONTRATO, LUEGO LAS TASAS Y
073700* LOS DEPOSITOS (QUE NO DEPENDEN ENTRE SI), DESPUES EL PLAN
073800* MENSUAL (QUE SI NECESITA LOS DEPOSITOS YA VALIDADOS), Y AL
073900* FINAL LOS REPORTES, QUE NECESITAN EL PLAN Y EL HISTORIAL DE
074000* TASAS PARA CALCULAR EL INTERES. NO SE USA GO TO DEPENDING NI
074100* NINGUN OTRO MECANISMO DE SALTO CONDICIONAL AQUI, EL ORDEN ES
074200* SIEMPRE EL MISMO PARA TODOS LOS CONTRATOS.
074300*=================================================================
074400 000-MAIN SECTION.
074500     PERFORM 100-APERTURA-ARCHIVOS
074600     PERFORM 200-CARGA-MAESTRO-CONTRATO
074700     PERFORM 300-CARGA-HISTORIAL-TASAS
074800     PERFORM 400-CARGA-Y-VALIDA-DEPOSITOS
074900     PERFORM 500-CALCULO-PLAN-MENSUAL
075000     PERFORM 600-EMISION-RESUMEN-MENSUAL
075100     PERFORM 700-EMISION-TOTALES-CONTRATO
075200     PERFORM 950-ESTADISTICAS
075300     PERFORM 900-CIERRE-ARCHIVOS
075400     STOP RUN.
075500 000-MAIN-E.  EXIT.
075600*=================================================================
075700* SERIE 100 - APERTURA DE ARCHIVOS DEL CICLO
075800* TOMA LA FECHA DE PROCESO DEL SISTEMA OPERATIVO (NO SE RECIBE
075900* POR PARAMETRO NI POR TARJETA DE CONTROL) Y ABRE LOS SIETE
076000* ARCHIVOS DEL CICLO EN UNA SOLA SECCION PARA QUE EL DIAGNOSTICO
076100* DE UN ERROR DE APERTURA SALGA COMPLETO EN UN SOLO DISPLAY.
076200*=================================================================
076300 100-APERTURA-ARCHIVOS SECTION.
076400     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
076500     OPEN INPUT  CONTRATO TASAHIST DEPOSITOS
076600     OPEN OUTPUT RESUMEN TOTALES RECHAZOS LISTADO
076700     IF FS-CONTRATO  NOT = ZEROS OR FS-TASAHIST  NOT = ZEROS OR
076800        FS-DEPOSITOS NOT = ZEROS OR FS-RESUMEN   NOT = ZEROS OR
076900        FS-TOTALES   NOT = ZEROS OR FS-RECHAZOS  NOT = ZEROS OR
077000        FS-LISTADO   NOT = ZEROS
077100*        SE IMPRIMEN LOS SIETE FS- JUNTOS (AUNQUE SOLO UNO HAYA
077200*        FALLADO) PARA QUE EL OPERADOR DE TURNO NO TENGA QUE
077300*        CORRER EL JOB DE NUEVO SOLO PARA VER LOS DEMAS.
077400         DISPLAY 'TLAH1C01 - ERROR EN APERTURA DE ARCHIVOS'
077500         DISPLAY 'FS-CONTRATO  = ' FS-CONTRATO
077600         DISPLAY 'FS-TASAHIST  = ' FS-TASAHIST
077700         DISPLAY 'FS-DEPOSITOS = ' FS-DEPOSITOS
077800         DISPLAY 'FS-RESUMEN   = ' FS-RESUMEN
077900         DISPLAY 'FS-TOTALES   = ' FS-TOTALES
078000         DISPLAY 'FS-RECHAZOS  = ' FS-RECHAZOS
078100         DISPLAY 'FS-LISTADO   = ' FS-LISTADO
078200*        RETURN-CODE 91: FALLO DE APERTURA, CODIGO RESERVADO PARA
078300*        QUE EL JCL DE PRODUCCION LO DISTINGA DE UN RECHAZO NORMAL
078400         MOVE 91 TO RETURN-CODE
078500         STOP RUN
078600     END-IF.
078700 100-APERTURA-ARCHIVOS-E.  EXIT.
078800*=================================================================
078900* SERIE 200 - CARGA Y VALIDACION DEL MAESTRO DE CONTRATO (U6)
079000* EL ARCHIVO CONTRATO SIEMPRE TRAE UN SOLO REGISTRO (EL CONTRATO
079100* VIGENTE DEL CLIENTE PARA ESTE CICLO). SI EL ARCHIVO VIENE
079200* VACIO O EL REGISTRO NO PASA LAS VALIDACIONES DE NEGOCIO (210),
079300* EL CICLO NO SE DETIENE: SE ARMA UN CONTRATO POR DEFECTO (220)
079400* PARA QUE LOS DEMAS PASOS TENGAN ALGO CONSISTENTE QUE PROCESAR
079500* Y EL OPERADOR PUEDA REVISAR LA SALIDA SIN QUE EL JCL FALLE.
079600*=================================================================
079700 200-CARGA-MAESTRO-CONTRATO SECTION.
079800     READ CONTRATO
079900         AT END
080000             MOVE 'N' TO WKS-SW-CONTRATO
080100     END-READ
080200     IF FS-CONTRATO = '00'
080300         MOVE CM-START-DATE      TO WKS-CM-START-DATE
080400         MOVE CM-END-DATE        TO WKS-CM-END-DATE
080500         MOVE CM-INITIAL-RATE    TO WKS-TASA-INICIAL
080600         MOVE CM-CONTRACT-AMOUNT TO WKS-MONTO-CONTRATO
080700         PERFORM 210-VALIDA-CONTRATO
080800     ELSE
080900         MOVE 'N' TO WKS-SW-CONTRATO
081000     END-IF
081100     IF NOT CONTRATO-VALIDO
081200         PERFORM 220-CONTRATO-POR-DEFECTO
081300     END-IF.
081400 200-CARGA-MAESTRO-CONTRATO-E.  EXIT.
081500*-----------------------------------------------------------------
081600* 210 - VALIDA QUE EL CONTRATO LEIDO CUMPLA LOS LIMITES DE U6.
081700* TRES CHEQUEOS, CUALQUIERA QUE FALLE INVALIDA EL CONTRATO Y
081800* PROVOCA QUE 200-CARGA-MAESTRO-CONTRATO LO REEMPLACE CON EL
081900* CONTRATO POR DEFECTO DE 220: (1) LA FECHA DE INICIO DEBE SER
082000* ANTERIOR A LA FECHA DE FIN, (2) LA TASA INICIAL NO PUEDE PASAR
082100* DE 100.00% (PROTECCION CONTRA UN ARCHIVO MAL CAPTURADO) Y
082200* (3) EL MONTO PACTADO DEBE SER MAYOR A CERO.
082300*-----------------------------------------------------------------
082400 210-VALIDA-CONTRATO SECTION.
082500     MOVE 'S' TO WKS-SW-CONTRATO
082600*    CHEQUEO 1: FECHA DE INICIO DEBE SER ANTERIOR A FECHA FIN.
082700     IF NOT (WKS-CM-START-DATE < WKS-CM-END-DATE)
082800         MOVE 'N' TO WKS-SW-CONTRATO
082900     END-IF
083000*    CHEQUEO 2: LA TASA INICIAL NO PUEDE PASAR DE 100% ANUAL.
083100     IF WKS-TASA-INICIAL > 100
083200         MOVE 'N' TO WKS-SW-CONTRATO
083300     END-IF
083400*    CHEQUEO 3: EL MONTO CONTRATADO DEBE SER MAYOR A CERO.
083500     IF NOT (WKS-MONTO-CONTRATO > ZEROS)
083600         MOVE 'N' TO WKS-SW-CONTRATO
083700     END-IF.
083800 210-VALIDA-CONTRATO-E.  EXIT.
083900*-----------------------------------------------------------------
084000* 220 - CONTRATO POR DEFECTO. HOY A HOY+1 ANO, TASA Y MONTO CERO.
084100* ESTE PARRAFO EXISTE PARA QUE EL CICLO NUNCA SE DETENGA POR
084200* FALTA DE MAESTRO DE CONTRATO; SI EL ARCHIVO CONTRATO VIENE
084300* VACIO O EL REGISTRO NO PASA 210-VALIDA-CONTRATO, SE ARMA UN
084400* CONTRATO DE UN ANIO EXACTO A PARTIR DE LA FECHA DE PROCESO,
084500* CON MONTO Y TASA EN CERO PARA QUE NO GENERE PLAN NI INTERES.
084600*-----------------------------------------------------------------
084700 220-CONTRATO-POR-DEFECTO SECTION.
084800*    FECHA FIN ARRANCA IGUAL A LA FECHA DE PROCESO Y LUEGO SE LE
084900*    SUMA UN ANIO; ESO LA CONVIERTE EN UN CONTRATO DE UN ANIO.
085000     MOVE WKS-FECHA-PROCESO TO WKS-CM-START-DATE
085100     MOVE WKS-FP-ANIO       TO WKS-FF-ANIO
085200     MOVE WKS-FP-MES        TO WKS-FF-MES
085300     MOVE WKS-FP-DIA        TO WKS-FF-DIA
085400     ADD 1                  TO WKS-FF-ANIO
085500     MOVE ZEROS             TO WKS-TASA-INICIAL
085600     MOVE ZEROS             TO WKS-MONTO-CONTRATO.
085700 220-CONTRATO-POR-DEFECTO-E.  EXIT.
085800*=================================================================
085900* SERIE 300 - CARGA DEL HISTORIAL DE TASAS A LA TABLA
086000* EL HISTORIAL PUEDE VENIR VACIO (UN CONTRATO QUE NUNCA HA
086100* TENIDO CAMBIO DE TASA SOLO USA LA TASA INICIAL DEL MAESTRO).
086200* SE CARGA COMPLETO EN MEMORIA PORQUE EL MOTOR DE INTERES (560)
086300* LO CONSULTA DIA POR DIA DURANTE TODA LA SIMULACION Y SERIA
086400* MUY COSTOSO RELEER EL ARCHIVO EN CADA DIA SIMULADO.
086500*=================================================================
086600 300-CARGA-HISTORIAL-TASAS SECTION.
086700     PERFORM 310-LEE-TASA.
086800     PERFORM 320-AGREGA-TASA UNTIL FIN-TASAHIST.
086900 300-CARGA-HISTORIAL-TASAS-E.  EXIT.
087000*-----------------------------------------------------------------
087100* 310 - LEE UN REGISTRO DEL HISTORIAL DE TASAS. SE INVOCA DESDE
087200*       LA SECCION 300 Y DESDE SI MISMA, AL ESTILO DE LECTURA
087300*       ANTICIPADA (READ-AHEAD) QUE USA TODO EL CICLO PARA LAS
087400*       TRES SECUENCIAS DE ENTRADA.
087500*-----------------------------------------------------------------
087600 310-LEE-TASA SECTION.
087700     READ TASAHIST
087800         AT END
087900             SET FIN-TASAHIST TO TRUE
088000     END-READ.
088100 310-LEE-TASA-E.  EXIT.
088200*-----------------------------------------------------------------
088300* 320 - AGREGA LA TASA LEIDA AL FINAL DE LA TABLA EN MEMORIA. EL
088400*       ARCHIVO DE ENTRADA YA VIENE ORDENADO POR FECHA
088500*       ASCENDENTE, POR LO QUE NO HACE FALTA INSERCION ORDENADA
088600*       AQUI (A DIFERENCIA DE LA TABLA DE DEPOSITOS, VER 420).
088700*-----------------------------------------------------------------
088800 320-AGREGA-TASA SECTION.
088900     ADD 1 TO WKS-TASA-CONTADOR
089000     ADD 1 TO WKS-TASA-LEIDAS
089100     SET WKS-TASA-IDX TO WKS-TASA-CONTADOR
089200     MOVE RH-CHANGE-DATE TO WKS-TASA-FECHA (WKS-TASA-IDX)
089300     MOVE RH-RATE        TO WKS-TASA-VALOR (WKS-TASA-IDX)
089400     PERFORM 310-LEE-TASA.
089500 320-AGREGA-TASA-E.  EXIT.
089600*=================================================================
089700* SERIE 400 - CARGA Y VALIDACION DE LOS DEPOSITOS DIARIOS (U1)
089800* ESTA ES LA SERIE QUE MAS SE HA TOCADO DESDE LA VERSION INICIAL
089900* (VER BITACORA BPM232388). UN DEPOSITO SE RECHAZA SI SU FECHA
090000* CAE FUERA DEL PERIODO DEL CONTRATO O SI EXCEDE EL SALDO
090100* DISPONIBLE; UN MONTO EN CERO NO ES UN RECHAZO, ES LA FORMA EN
090200* QUE VENTANILLA ANULA UN DEPOSITO CAPTURADO POR ERROR. LOS
090300* DEPOSITOS ACEPTADOS QUEDAN EN LA TABLA EN MEMORIA ORDENADOS
090400* POR FECHA, QUE ES COMO LOS NECESITAN EL PLAN (500) Y EL MOTOR
090500* DE INTERES (560).
090600*=================================================================
090700 400-CARGA-Y-VALIDA-DEPOSITOS SECTION.
090800     PERFORM 401-LEE-DEPOSITO.
090900     PERFORM 410-VALIDA-UN-DEPOSITO UNTIL FIN-DEPOSITOS.
091000 400-CARGA-Y-VALIDA-DEPOSITOS-E.  EXIT.
091100*-----------------------------------------------------------------
091200* 401 - LEE UN REGISTRO DE DEPOSITOS. MISMO PATRON DE LECTURA
091300*       ANTICIPADA QUE 310-LEE-TASA: LA PRIMERA LECTURA LA HACE
091400*       400 ANTES DEL PERFORM UNTIL, Y CADA VUELTA DEL CICLO
091500*       TERMINA LEYENDO EL SIGUIENTE REGISTRO PARA LA SIGUIENTE.
091600*-----------------------------------------------------------------
091700 401-LEE-DEPOSITO SECTION.
091800     READ DEPOSITOS
091900         AT END
092000             SET FIN-DEPOSITOS TO TRUE
092100     END-READ.
092200 401-LEE-DEPOSITO-E.  EXIT.
092300*-----------------------------------------------------------------
092400* 410 - UN DEPOSITO: FUERA DE PERIODO, EXCEDE SALDO, ANULA/ACEPTA
092500*-----------------------------------------------------------------
092600 410-VALIDA-UN-DEPOSITO SECTION.
092700*    PRIMER FILTRO: EL DEPOSITO CAYO FUERA DE LA VIGENCIA DEL
092800*    CONTRATO (ANTES DEL INICIO O YA CUMPLIDO EL PLAZO). SE
092900*    RECHAZA SIN TOCAR LA TABLA DE MONTOS ACEPTADOS.
093000     ADD 1 TO WKS-DEP-LEIDOS
093100     IF DD-DATE < WKS-CM-START-DATE OR DD-DATE >= WKS-CM-END-DATE
093200         MOVE DD-DATE   TO RJ-DATE
093300         MOVE DD-AMOUNT TO RJ-AMOUNT
093400         SET RJ-FUERA-PERIODO TO TRUE
093500         PERFORM 440-ESCRIBE-RECHAZO
093600     ELSE
093700*        UN DEPOSITO EN CEROS ES LA SENAL DE ANULACION DE LA
093800*        MESA DE CONTROL; NO ES UN RECHAZO, SOLO BORRA LA FECHA
093900*        DE LA TABLA SI YA ESTABA ACEPTADA (VER 430).
094000         IF DD-AMOUNT = ZEROS
094100             PERFORM 430-ELIMINA-DE-TABLA
094200         ELSE
094300*            SEGUNDO FILTRO: EL MONTO PACTADO DEL CONTRATO YA SE
094400*            CUBRIO, O EL DEPOSITO POR SI SOLO LO REBASARIA.
094500             COMPUTE WKS-REMANENTE-CONTRATO =
094600                     WKS-MONTO-CONTRATO - WKS-CUMULATIVO-ACEPTADO
094700             IF WKS-REMANENTE-CONTRATO <= ZEROS OR
094800                DD-AMOUNT > WKS-REMANENTE-CONTRATO
094900                 MOVE DD-DATE   TO RJ-DATE
095000                 MOVE DD-AMOUNT TO RJ-AMOUNT
095100                 SET RJ-EXCEDE-SALDO TO TRUE
095200                 PERFORM 440-ESCRIBE-RECHAZO
095300             ELSE
095400                 PERFORM 420-LOCALIZA-EN-TABLA
095500             END-IF
095600         END-IF
095700     END-IF
095800     PERFORM 401-LEE-DEPOSITO.
095900 410-VALIDA-UN-DEPOSITO-E.  EXIT.
096000*-----------------------------------------------------------------
096100* 420 - BUSCA LA FECHA EN LA TABLA. SI EXISTE, LA REEMPLAZA (EL
096200*       ULTIMO DEPOSITO DE UNA FECHA GANA). SI NO, LA INSERTA.
096300*-----------------------------------------------------------------
096400 420-LOCALIZA-EN-TABLA SECTION.
096500     MOVE 'N' TO WKS-SW-ENCONTRADO
096600     MOVE ZEROS TO WKS-DEP-POS-INSERCION
096700     MOVE ZEROS TO WKS-DEP-POS-ENCONTRADO
096800     PERFORM 421-BUSCA-POSICION
096900             VARYING WKS-DEP-IDX FROM 1 BY 1
097000             UNTIL WKS-DEP-IDX > WKS-DEP-CONTADOR
097100     IF DEP-ENCONTRADO
097200*        LA FECHA YA EXISTIA: EL MONTO VIEJO SALE DEL ACUMULADO
097300*        ANTES DE METER EL NUEVO PARA EVITAR DUPLICAR EL MONTO.
097400         SUBTRACT WKS-DEP-MONTO (WKS-DEP-POS-ENCONTRADO)
097500             FROM WKS-CUMULATIVO-ACEPTADO
097600         MOVE DD-AMOUNT TO WKS-DEP-MONTO (WKS-DEP-POS-ENCONTRADO)
097700     ELSE
097800         PERFORM 422-INSERTA-EN-TABLA
097900     END-IF
098000     ADD DD-AMOUNT TO WKS-CUMULATIVO-ACEPTADO
098100     ADD 1         TO WKS-DEP-ACEPTADOS.
098200 420-LOCALIZA-EN-TABLA-E.  EXIT.
098300*-----------------------------------------------------------------
098400* 421 - RECORRE LA TABLA DE DEPOSITOS BUSCANDO LA FECHA DEL
098500*       DEPOSITO ACTUAL. DE PASO GUARDA LA PRIMERA POSICION CON
098600*       FECHA MAYOR A LA BUSCADA, POR SI NO HAY COINCIDENCIA
098700*       EXACTA Y HAY QUE INSERTAR (VER 422).
098800*-----------------------------------------------------------------
098900 421-BUSCA-POSICION SECTION.
099000     IF WKS-DEP-FECHA (WKS-DEP-IDX) = DD-DATE
099100         SET DEP-ENCONTRADO TO TRUE
099200         MOVE WKS-DEP-IDX TO WKS-DEP-POS-ENCONTRADO
099300     ELSE
099400         IF WKS-DEP-POS-INSERCION = ZEROS AND
099500            WKS-DEP-FECHA (WKS-DEP-IDX) > DD-DATE
099600             MOVE WKS-DEP-IDX TO WKS-DEP-POS-INSERCION
099700         END-IF
099800     END-IF.
099900 421-BUSCA-POSICION-E.  EXIT.
100000*-----------------------------------------------------------------
100100* 422 - INSERTA UN DEPOSITO NUEVO EN LA POSICION QUE LE
100200*       CORRESPONDE POR FECHA, RECORRIENDO HACIA ARRIBA LOS
100300*       ELEMENTOS POSTERIORES PARA ABRIR EL ESPACIO (VER 423).
100400*-----------------------------------------------------------------
100500 422-INSERTA-EN-TABLA SECTION.
100600*    SI 421 NO ENCONTRO NINGUNA FECHA MAYOR, LA FECHA NUEVA VA
100700*    AL FINAL DE LA TABLA (NO HAY NADA QUE DESPLAZAR).
100800     ADD 1 TO WKS-DEP-CONTADOR
100900     IF WKS-DEP-POS-INSERCION = ZEROS
101000         MOVE WKS-DEP-CONTADOR TO WKS-DEP-POS-INSERCION
101100     END-IF
101200*    RECORRE DE ATRAS HACIA ADELANTE PARA NO PISAR LOS ELEMENTOS
101300*    QUE TODAVIA NO SE HAN COPIADO UN LUGAR MAS ARRIBA (VER 423).
101400     PERFORM 423-DESPLAZA-ARRIBA
101500             VARYING WKS-DEP-IDX FROM WKS-DEP-CONTADOR BY -1
101600             UNTIL WKS-DEP-IDX <= WKS-DEP-POS-INSERCION
101700     MOVE DD-DATE   TO WKS-DEP-FECHA (WKS-DEP-POS-INSERCION)
101800     MOVE DD-AMOUNT TO WKS-DEP-MONTO (WKS-DEP-POS-INSERCION).
101900 422-INSERTA-EN-TABLA-E.  EXIT.
102000*-----------------------------------------------------------------
102100* 423 - DESPLAZA UN ELEMENTO DE LA TABLA DE DEPOSITOS UNA
102200*       POSICION HACIA ARRIBA. SE INVOCA EN SENTIDO DESCENDENTE
102300*       DESDE 422 PARA NO SOBRESCRIBIR DATOS QUE TODAVIA NO SE
102400*       HAN DESPLAZADO.
102500*-----------------------------------------------------------------
102600 423-DESPLAZA-ARRIBA SECTION.
102700*    COPIA EL ELEMENTO DE ABAJO HACIA ARRIBA, DEJANDO LIBRE LA
102800*    POSICION DE ABAJO PARA QUE 422 METE AHI EL DEPOSITO NUEVO.
102900     MOVE WKS-DEP-FECHA (WKS-DEP-IDX - 1) TO
103000          WKS-DEP-FECHA (WKS-DEP-IDX)
103100     MOVE WKS-DEP-MONTO (WKS-DEP-IDX - 1) TO
103200          WKS-DEP-MONTO (WKS-DEP-IDX).
103300 423-DESPLAZA-ARRIBA-E.  EXIT.
103400*-----------------------------------------------------------------
103500* 430 - UN DEPOSITO EN MONTO CERO ANULA EL DEPOSITO PREVIO DE ESA
103600*       FECHA, SI EXISTE. NO SE CONSIDERA UN RECHAZO.
103700*-----------------------------------------------------------------
103800 430-ELIMINA-DE-TABLA SECTION.
103900     MOVE 'N' TO WKS-SW-ENCONTRADO
104000     MOVE ZEROS TO WKS-DEP-POS-ENCONTRADO
104100     PERFORM 431-BUSCA-PARA-BORRAR
104200             VARYING WKS-DEP-IDX FROM 1 BY 1
104300             UNTIL WKS-DEP-IDX > WKS-DEP-CONTADOR
104400                OR DEP-ENCONTRADO
104500*    SI NO SE ENCUENTRA LA FECHA NO HAY NADA QUE ANULAR; EL
104600*    DEPOSITO EN CERO SIMPLEMENTE NO DEJA RASTRO EN LA TABLA.
104700     IF DEP-ENCONTRADO
104800         SUBTRACT WKS-DEP-MONTO (WKS-DEP-POS-ENCONTRADO)
104900             FROM WKS-CUMULATIVO-ACEPTADO
105000         PERFORM 432-COMPACTA-TABLA
105100                 VARYING WKS-DEP-IDX FROM WKS-DEP-POS-ENCONTRADO
105200                 BY 1 UNTIL WKS-DEP-IDX >= WKS-DEP-CONTADOR
105300         SUBTRACT 1 FROM WKS-DEP-CONTADOR
105400     END-IF.
105500 430-ELIMINA-DE-TABLA-E.  EXIT.
105600*-----------------------------------------------------------------
105700* 431 - BUSCA LA FECHA A ANULAR EN LA TABLA DE DEPOSITOS.
105800*       TERMINA EN CUANTO LA ENCUENTRA, PUES SOLO PUEDE HABER
105900*       UN DEPOSITO VIGENTE POR FECHA. SI LA FECHA NO ESTA EN LA
106000*       TABLA (SE CANCELA UN DEPOSITO QUE NUNCA SE ACEPTO), EL
106100*       LLAMADOR 430 SIMPLEMENTE NO HACE NADA MAS.
106200*-----------------------------------------------------------------
106300 431-BUSCA-PARA-BORRAR SECTION.
106400     IF WKS-DEP-FECHA (WKS-DEP-IDX) = DD-DATE
106500         SET DEP-ENCONTRADO TO TRUE
106600         MOVE WKS-DEP-IDX TO WKS-DEP-POS-ENCONTRADO
106700     END-IF.
106800 431-BUSCA-PARA-BORRAR-E.  EXIT.
106900*-----------------------------------------------------------------
107000* 432 - COMPACTA LA TABLA DE DEPOSITOS DESPUES DE UNA ANULACION,
107100*       RECORRIENDO HACIA ABAJO PARA CERRAR EL ESPACIO QUE
107200*       DEJA EL ELEMENTO BORRADO.
107300*-----------------------------------------------------------------
107400 432-COMPACTA-TABLA SECTION.
107500     MOVE WKS-DEP-FECHA (WKS-DEP-IDX + 1) TO
107600          WKS-DEP-FECHA (WKS-DEP-IDX)
107700     MOVE WKS-DEP-MONTO (WKS-DEP-IDX + 1) TO
107800          WKS-DEP-MONTO (WKS-DEP-IDX).
107900 432-COMPACTA-TABLA-E.  EXIT.
108000*-----------------------------------------------------------------
108100* 440 - ESCRIBE EL REGISTRO DE RECHAZO CON EL MOTIVO YA FIJADO
108200*       POR EL LLAMADOR (RJ-FUERA-PERIODO O RJ-EXCEDE-SALDO) Y
108300*       LLEVA LA ESTADISTICA DE RECHAZOS DEL CICLO.
108400*-----------------------------------------------------------------
108500 440-ESCRIBE-RECHAZO SECTION.
108600     WRITE REG-RECHAZO
108700     ADD 1 TO WKS-DEP-RECHAZADOS.
108800 440-ESCRIBE-RECHAZO-E.  EXIT.
108900*=================================================================
109000* SERIE 500 - CALCULO DEL PLAN MENSUAL DE AHORRO (U3)
109100* REPARTE EL MONTO DEL CONTRATO EN PARTES IGUALES ENTRE LOS
109200* MESES DEL PLAZO (510) Y LUEGO RECORRE LOS MESES EN ORDEN (530)
109300* AJUSTANDO HACIA ABAJO EL PLAN DE UN MES CUANDO EL CLIENTE YA
109400* DEPOSITO DE MAS RESPECTO A LA META ACUMULADA A ESE MES. EL
109500* AJUSTE NUNCA ES HACIA ARRIBA: SI EL CLIENTE SE ATRASA, EL PLAN
109600* DE LOS MESES SIGUIENTES NO SUBE, SOLO SE ACUMULA EL ATRASO EN
109700* EL REMANENTE DEL RESUMEN MENSUAL (SERIE 600).
109800*=================================================================
109900 500-CALCULO-PLAN-MENSUAL SECTION.
110000     PERFORM 510-CUENTA-MESES-CONTRATO
110100     PERFORM 530-PROCESA-UN-MES
110200             VARYING WKS-I-MES FROM 1 BY 1
110300             UNTIL WKS-I-MES > WKS-MESES-CONTADOR.
110400 500-CALCULO-PLAN-MENSUAL-E.  EXIT.
110500*-----------------------------------------------------------------
110600* 510 - NUMERO DE MESES DEL CONTRATO Y MONTO BASE MENSUAL.
110700* EL MONTO BASE SE SACA DIVIDIENDO EL MONTO PACTADO ENTRE EL
110800* NUMERO DE MESES, CON CUATRO DECIMALES (WKS-BASE-MENSUAL ES
110900* V9999) PARA QUE EL REDONDEO DE CADA MES NO ARRASTRE UN ERROR
111000* DE CENTAVOS ACUMULADO AL FINAL DEL PLAZO.  SE FORZA UN MINIMO
111100* DE UN MES PARA QUE UN CONTRATO MAL CAPTURADO (FIN ANTES O
111200* IGUAL A INICIO) NO PROVOQUE DIVISION ENTRE CERO MAS ADELANTE.
111300*-----------------------------------------------------------------
111400 510-CUENTA-MESES-CONTRATO SECTION.
111500     COMPUTE WKS-MESES-CONTADOR =
111600             (WKS-FF-ANIO - WKS-FI-ANIO) * 12 +
111700             (WKS-FF-MES  - WKS-FI-MES)
111800     IF WKS-MESES-CONTADOR < 1
111900         MOVE 1 TO WKS-MESES-CONTADOR
112000     END-IF
112100     IF WKS-MONTO-CONTRATO = ZEROS
112200         MOVE ZEROS TO WKS-BASE-MENSUAL
112300     ELSE
112400         COMPUTE WKS-BASE-MENSUAL =
112500                 WKS-MONTO-CONTRATO / WKS-MESES-CONTADOR
112600     END-IF
112700     MOVE ZEROS TO WKS-CUMUL-FACT-PLAN.
112800 510-CUENTA-MESES-CONTRATO-E.  EXIT.
112900*-----------------------------------------------------------------
113000* 530 - UN MES DEL CONTRATO: ANO/MES, DEPOSITADO Y PLAN AJUSTADO.
113100* PRIMERO CALCULA EL ANIO-MES DE ESTA POSICION DE LA TABLA A
113200* PARTIR DEL MES DE INICIO MAS EL DESPLAZAMIENTO (WKS-I-MES),
113300* LUEGO SUMA LO DEPOSITADO EN ESE MES (540) Y POR ULTIMO COMPARA
113400* EL ACUMULADO DEPOSITADO CONTRA EL ACUMULADO OBJETIVO (BASE
113500* MENSUAL POR EL NUMERO DE MESES TRANSCURRIDOS) PARA DECIDIR SI
113600* EL PLAN DE ESTE MES SE RECORTA POR UN ATRASO PREVIO.
113700*-----------------------------------------------------------------
113800 530-PROCESA-UN-MES SECTION.
113900*    PASO 1: ANIO-MES DE ESTA POSICION, CALCULADO SIN TABLA DE
114000*    MESES, SUMANDO EL DESPLAZAMIENTO WKS-I-MES AL MES DE INICIO
114100*    Y RESOLVIENDO EL ACARREO DE ANIO CON ARITMETICA DE ENTEROS.
114200     COMPUTE WKS-MES-TEMP = WKS-FI-MES - 1 + (WKS-I-MES - 1)
114300     COMPUTE WKS-MES-ANIO-CALC = WKS-FI-ANIO + (WKS-MES-TEMP / 12)
114400     COMPUTE WKS-MES-MES-CALC =
114500             (WKS-MES-TEMP - ((WKS-MES-TEMP / 12) * 12)) + 1
114600     COMPUTE WKS-MES-ANIOMES (WKS-I-MES) =
114700             (WKS-MES-ANIO-CALC * 100) + WKS-MES-MES-CALC
114800     PERFORM 540-ACUMULA-DEPOSITOS-DEL-MES
114900     ADD WKS-MES-FACT-MES TO WKS-CUMUL-FACT-PLAN
115000*    PASO 2: SI LO DEPOSITADO A LA FECHA YA REBASA LA META
115100*    ACUMULADA (BASE MENSUAL POR MESES TRANSCURRIDOS), EL PLAN
115200*    DE ESTE MES SE RECORTA POR EL EXCEDENTE; SI EL EXCEDENTE ES
115300*    MAYOR QUE LA BASE, EL PLAN DEL MES QUEDA EN CERO.
115400     COMPUTE WKS-OBJETIVO-CUMUL = WKS-BASE-MENSUAL * WKS-I-MES
115500     IF WKS-CUMUL-FACT-PLAN > WKS-OBJETIVO-CUMUL
115600         COMPUTE WKS-PLAN-MES-CALC = WKS-BASE-MENSUAL -
115700                 (WKS-CUMUL-FACT-PLAN - WKS-OBJETIVO-CUMUL)
115800         IF WKS-PLAN-MES-CALC < ZEROS
115900             MOVE ZEROS TO WKS-PLAN-MES-CALC
116000         END-IF
116100     ELSE
116200         MOVE WKS-BASE-MENSUAL TO WKS-PLAN-MES-CALC
116300     END-IF
116400     COMPUTE WKS-MES-PLAN (WKS-I-MES) ROUNDED = WKS-PLAN-MES-CALC
116500     MOVE WKS-MES-FACT-MES TO WKS-MES-FACT (WKS-I-MES)
116600     COMPUTE WKS-MES-REMANENTE (WKS-I-MES) =
116700             WKS-MES-PLAN (WKS-I-MES) - WKS-MES-FACT (WKS-I-MES).
116800 530-PROCESA-UN-MES-E.  EXIT.
116900*-----------------------------------------------------------------
117000* 540 - SUMA LOS DEPOSITOS ACEPTADOS DEL MES WKS-MES-ANIO/MES-CALC
117100*       RECORRIENDO TODA LA TABLA DE DEPOSITOS, PUES NO HAY UNA
117200*       LLAVE POR ANIO/MES Y LA TABLA ES PEQUENA FRENTE AL
117300*       VOLUMEN DE MESES DE UN CONTRATO DE AHORRO PROGRAMADO.
117400*-----------------------------------------------------------------
117500 540-ACUMULA-DEPOSITOS-DEL-MES SECTION.
117600     MOVE ZEROS TO WKS-MES-FACT-MES
117700     PERFORM 541-SUMA-SI-DEL-MES
117800             VARYING WKS-DEP-IDX FROM 1 BY 1
117900             UNTIL WKS-DEP-IDX > WKS-DEP-CONTADOR.
118000 540-ACUMULA-DEPOSITOS-DEL-MES-E.  EXIT.
118100*-----------------------------------------------------------------
118200* 541 - SUMA EL DEPOSITO DE LA TABLA AL ACUMULADO DEL MES SI SU
118300*       FECHA CAE EN EL ANIO/MES QUE SE ESTA PROCESANDO. LA
118400*       FECHA SE DESCOMPONE AQUI PORQUE LA TABLA SOLO GUARDA
118500*       AAAAMMDD, NO AAAAMM POR SEPARADO.
118600*-----------------------------------------------------------------
118700 541-SUMA-SI-DEL-MES SECTION.
118800     COMPUTE WKS-DEP-ANIO-TMP =
118900             WKS-DEP-FECHA (WKS-DEP-IDX) / 10000
119000     COMPUTE WKS-DEP-MES-TMP =
119100             (WKS-DEP-FECHA (WKS-DEP-IDX) / 100) -
119200             (WKS-DEP-ANIO-TMP * 100)
119300     IF WKS-DEP-ANIO-TMP = WKS-MES-ANIO-CALC AND
119400        WKS-DEP-MES-TMP  = WKS-MES-MES-CALC
119500         ADD WKS-DEP-MONTO (WKS-DEP-IDX) TO WKS-MES-FACT-MES
119600     END-IF.
119700 541-SUMA-SI-DEL-MES-E.  EXIT.
119800*=================================================================
119900* SERIE 560 - MOTOR DE INTERES POR CAPITALIZACION DIARIA (U4)
120000*  ENTRA CON WKS-SIM-DESDE / WKS-SIM-HASTA / WKS-SIM-UMBRAL,
120100*  SALE CON WKS-SIM-INTERES-ACUM (INTERES DEL TRAMO SOLICITADO).
120200*  ESTA SERIE SE INVOCA UNA VEZ POR CADA MES DEL RESUMEN (DESDE
120300*  612), SIEMPRE SIMULANDO DESDE EL INICIO DEL CONTRATO, PORQUE
120400*  EL SALDO DE UN DIA DEPENDE DE TODOS LOS DIAS ANTERIORES (EL
120500*  INTERES SE CAPITALIZA, NO ES SIMPLE). ES UN DISENO QUE
120600*  SACRIFICA CPU POR SIMPLICIDAD: NO SE GUARDA EL SALDO DE UN
120700*  MES A OTRO, SE RECALCULA CADA VEZ. PARA LOS VOLUMENES DE
120800*  CONTRATOS DE AHORRO PROGRAMADO QUE MANEJA EL BANCO ESTO NO HA
120900*  SIDO UN PROBLEMA DE TIEMPO DE CORRIDA.
121000*=================================================================
121100 560-SIMULA-INTERES-PERIODO SECTION.
121200     MOVE WKS-SIM-DESDE TO WKS-SIM-DIA
121300     MOVE ZEROS TO WKS-SIM-SALDO
121400     MOVE ZEROS TO WKS-SIM-INTERES-ACUM
121500     PERFORM 561-DIA-DE-SIMULACION
121600             UNTIL WKS-SIM-DIA >= WKS-SIM-HASTA.
121700 560-SIMULA-INTERES-PERIODO-E.  EXIT.
121800*-----------------------------------------------------------------
121900* 561 - UN DIA DE LA SIMULACION DE SALDO. SOLO CAUSA INTERES SI
122000*       EL SALDO ES POSITIVO (UN CONTRATO RECIEN ABIERTO, SIN
122100*       DEPOSITOS TODAVIA, NO GANA INTERES). EL INTERES DEL DIA
122200*       SE CAPITALIZA ANTES DE SUMAR EL DEPOSITO DEL DIA, PARA
122300*       QUE EL DEPOSITO EMPIECE A GANAR HASTA EL DIA SIGUIENTE.
122400*-----------------------------------------------------------------
122500 561-DIA-DE-SIMULACION SECTION.
122600     IF WKS-SIM-SALDO > ZEROS
122700         PERFORM 570-TASA-VIGENTE
122800         MOVE WKS-SIM-ANIO TO WKS-ANIO-CHEQUEO
122900         PERFORM 571-VERIFICA-BISIESTO
123000         IF ANIO-ES-BISIESTO
123100             MOVE 366 TO WKS-SIM-DIAS-ANIO
123200         ELSE
123300             MOVE 365 TO WKS-SIM-DIAS-ANIO
123400         END-IF
123500         COMPUTE WKS-SIM-INT-DIARIO =
123600                 (WKS-SIM-SALDO * WKS-TASA-ACTUAL) /
123700                 (100 * WKS-SIM-DIAS-ANIO)
123800         ADD WKS-SIM-INT-DIARIO TO WKS-SIM-SALDO
123900         IF WKS-SIM-DIA >= WKS-SIM-UMBRAL
124000             ADD WKS-SIM-INT-DIARIO TO WKS-SIM-INTERES-ACUM
124100         END-IF
124200     END-IF
124300     PERFORM 572-BUSCA-DEPOSITO-DEL-DIA
124400     PERFORM 573-DIA-SIGUIENTE.
124500 561-DIA-DE-SIMULACION-E.  EXIT.
124600*-----------------------------------------------------------------
124700* 570 - TASA VIGENTE EN WKS-SIM-DIA. PARTE DE LA TASA INICIAL
124800*       DEL CONTRATO Y VA APLICANDO, EN ORDEN, CADA CAMBIO DE LA
124900*       TABLA DE HISTORIAL CUYA FECHA YA HAYA LLEGADO (VER 574).
125000*       COMO LA TABLA ESTA ORDENADA ASCENDENTE, EL ULTIMO CAMBIO
125100*       APLICADO ES SIEMPRE EL VIGENTE A ESE DIA.
125200*-----------------------------------------------------------------
125300 570-TASA-VIGENTE SECTION.
125400     MOVE WKS-TASA-INICIAL TO WKS-TASA-ACTUAL
125500     PERFORM 574-APLICA-TASA-SI-APLICA
125600             VARYING WKS-TASA-IDX FROM 1 BY 1
125700             UNTIL WKS-TASA-IDX > WKS-TASA-CONTADOR.
125800 570-TASA-VIGENTE-E.  EXIT.
125900*-----------------------------------------------------------------
126000* 574 - APLICA EL CAMBIO DE TASA DE LA POSICION WKS-TASA-IDX SI
126100*       SU FECHA DE VIGENCIA YA LLEGO. SE DEJA COMO UN PARRAFO
126200*       APARTE PORQUE 570 LO RECORRE CON PERFORM VARYING SOBRE
126300*       TODA LA TABLA EN CADA DIA SIMULADO.
126400*-----------------------------------------------------------------
126500 574-APLICA-TASA-SI-APLICA SECTION.
126600     IF WKS-TASA-FECHA (WKS-TASA-IDX) <= WKS-SIM-DIA
126700         MOVE WKS-TASA-VALOR (WKS-TASA-IDX) TO WKS-TASA-ACTUAL
126800     END-IF.
126900 574-APLICA-TASA-SI-APLICA-E.  EXIT.
127000*-----------------------------------------------------------------
127100* 571 - VERIFICA SI WKS-ANIO-CHEQUEO ES BISIESTO (SIN FUNCIONES).
127200*       REGLA GREGORIANA: DIVISIBLE ENTRE 4 Y, SI ADEMAS ES
127300*       DIVISIBLE ENTRE 100, SOLO ES BISIESTO SI TAMBIEN ES
127400*       DIVISIBLE ENTRE 400. SE RESUELVE CON DIVIDE...REMAINDER.
127500*-----------------------------------------------------------------
127600 571-VERIFICA-BISIESTO SECTION.
127700     MOVE 'N' TO WKS-SW-BISIESTO
127800*    NO DIVISIBLE ENTRE 4: NO BISIESTO, EL SWITCH SE QUEDA EN N.
127900     DIVIDE WKS-ANIO-CHEQUEO BY 4 GIVING WKS-TEMP-COCIENTE
128000            REMAINDER WKS-TEMP-RESIDUO
128100     IF WKS-TEMP-RESIDUO = ZEROS
128200         DIVIDE WKS-ANIO-CHEQUEO BY 100 GIVING WKS-TEMP-COCIENTE
128300                REMAINDER WKS-TEMP-RESIDUO
128400         IF WKS-TEMP-RESIDUO NOT = ZEROS
128500             SET ANIO-ES-BISIESTO TO TRUE
128600         ELSE
128700             DIVIDE WKS-ANIO-CHEQUEO BY 400 GIVING
128800                    WKS-TEMP-COCIENTE REMAINDER WKS-TEMP-RESIDUO
128900             IF WKS-TEMP-RESIDUO = ZEROS
129000                 SET ANIO-ES-BISIESTO TO TRUE
129100             END-IF
129200         END-IF
129300     END-IF.
129400 571-VERIFICA-BISIESTO-E.  EXIT.
129500*-----------------------------------------------------------------
129600* 572 - BUSCA EN LA TABLA DE DEPOSITOS SI HAY UNO CON FECHA
129700*       IGUAL A WKS-SIM-DIA Y LO SUMA AL SALDO SIMULADO (575).
129800*-----------------------------------------------------------------
129900 572-BUSCA-DEPOSITO-DEL-DIA SECTION.
130000     PERFORM 575-SUMA-SI-ES-EL-DIA
130100             VARYING WKS-DEP-IDX FROM 1 BY 1
130200             UNTIL WKS-DEP-IDX > WKS-DEP-CONTADOR.
130300 572-BUSCA-DEPOSITO-DEL-DIA-E.  EXIT.
130400*-----------------------------------------------------------------
130500* 575 - SUMA EL DEPOSITO AL SALDO SIMULADO SI SU FECHA COINCIDE
130600*       CON EL DIA QUE SE ESTA SIMULANDO.
130700*-----------------------------------------------------------------
130800 575-SUMA-SI-ES-EL-DIA SECTION.
130900     IF WKS-DEP-FECHA (WKS-DEP-IDX) = WKS-SIM-DIA
131000         ADD WKS-DEP-MONTO (WKS-DEP-IDX) TO WKS-SIM-SALDO
131100     END-IF.
131200 575-SUMA-SI-ES-EL-DIA-E.  EXIT.
131300*-----------------------------------------------------------------
131400* 573 - AVANZA WKS-SIM-DIA UN DIA CALENDARIO, CON VUELTA DE MES
131500*       Y DE ANO, USANDO LA TABLA DE DIAS POR MES Y BISIESTO.
131600*       SE LLAMA AL FINAL DE CADA VUELTA DE 561-DIA-DE-SIMULACION
131700*       PARA QUE EL SIGUIENTE PERFORM UNTIL EVALUE EL DIA NUEVO.
131800*-----------------------------------------------------------------
131900 573-DIA-SIGUIENTE SECTION.
132000     ADD 1 TO WKS-SIM-DIAD
132100     MOVE WKS-SIM-ANIO TO WKS-UDM-ANIO
132200     MOVE WKS-SIM-MES  TO WKS-UDM-MES
132300     PERFORM 584-ULTIMO-DIA-MES
132400     IF WKS-SIM-DIAD > WKS-UDM-RESULTADO
132500         MOVE 1 TO WKS-SIM-DIAD
132600         ADD 1 TO WKS-SIM-MES
132700         IF WKS-SIM-MES > 12
132800             MOVE 1 TO WKS-SIM-MES
132900             ADD 1 TO WKS-SIM-ANIO
133000         END-IF
133100     END-IF.
133200 573-DIA-SIGUIENTE-E.  EXIT.
133300*-----------------------------------------------------------------
133400* 584 - ULTIMO DIA DEL MES WKS-UDM-MES DEL ANO WKS-UDM-ANIO.
133500*       PARTE DE LA TABLA DE DIAS POR MES Y LE SUMA UN DIA A
133600*       FEBRERO CUANDO EL ANO ES BISIESTO. LO USAN 573, 581 Y
133700*       586 PARA NO DUPLICAR LA LOGICA DE CALENDARIO TRES VECES.
133800*-----------------------------------------------------------------
133900 584-ULTIMO-DIA-MES SECTION.
134000     MOVE DIA-FIN-MES (WKS-UDM-MES) TO WKS-UDM-RESULTADO
134100     IF WKS-UDM-MES = 2
134200         MOVE WKS-UDM-ANIO TO WKS-ANIO-CHEQUEO
134300         PERFORM 571-VERIFICA-BISIESTO
134400         IF ANIO-ES-BISIESTO
134500             ADD 1 TO WKS-UDM-RESULTADO
134600         END-IF
134700     END-IF.
134800 584-ULTIMO-DIA-MES-E.  EXIT.
134900*-----------------------------------------------------------------
135000* 581 - FECHA DE ANIVERSARIO (ACCRUAL) DEL MES WKS-MES-ANIO-CALC
135100*       / WKS-MES-MES-CALC, CON EL DIA DE INICIO ACOTADO AL
135200*       ULTIMO DIA DEL MES.
135300*-----------------------------------------------------------------
135400 581-FECHA-ACCRUAL-DEL-MES SECTION.
135500     MOVE WKS-MES-ANIO-CALC TO WKS-UDM-ANIO
135600     MOVE WKS-MES-MES-CALC  TO WKS-UDM-MES
135700     PERFORM 584-ULTIMO-DIA-MES
135800*    SI EL DIA DE INICIO DEL CONTRATO (P. EJ. EL 31) NO EXISTE EN
135900*    ESTE MES (P. EJ. FEBRERO), EL ANIVERSARIO SE ACOTA AL ULTIMO
136000*    DIA DEL MES EN LUGAR DE TRUNCAR O RECORRER AL MES SIGUIENTE.
136100     IF WKS-FI-DIA > WKS-UDM-RESULTADO
136200         MOVE WKS-UDM-RESULTADO TO WKS-ACCRUAL-DIA
136300     ELSE
136400         MOVE WKS-FI-DIA TO WKS-ACCRUAL-DIA
136500     END-IF
136600     COMPUTE WKS-ACCRUAL-FECHA = (WKS-MES-ANIO-CALC * 10000) +
136700             (WKS-MES-MES-CALC * 100) + WKS-ACCRUAL-DIA.
136800 581-FECHA-ACCRUAL-DEL-MES-E.  EXIT.
136900*-----------------------------------------------------------------
137000* 586 - INICIO DEL PERIODO OBJETIVO: ACCRUAL MENOS UN MES,
137100*       ACOTADO POR ABAJO A LA FECHA DE INICIO DEL CONTRATO.
137200*-----------------------------------------------------------------
137300 586-INICIO-PERIODO-OBJETIVO SECTION.
137400     IF WKS-MES-MES-CALC = 1
137500         MOVE 12 TO WKS-TEMP-MES-PREV
137600         COMPUTE WKS-TEMP-ANIO-PREV = WKS-MES-ANIO-CALC - 1
137700     ELSE
137800         COMPUTE WKS-TEMP-MES-PREV = WKS-MES-MES-CALC - 1
137900         MOVE WKS-MES-ANIO-CALC TO WKS-TEMP-ANIO-PREV
138000     END-IF
138100     MOVE WKS-TEMP-ANIO-PREV TO WKS-UDM-ANIO
138200     MOVE WKS-TEMP-MES-PREV  TO WKS-UDM-MES
138300     PERFORM 584-ULTIMO-DIA-MES
138400     IF WKS-FI-DIA > WKS-UDM-RESULTADO
138500         MOVE WKS-UDM-RESULTADO TO WKS-ACCRUAL-DIA
138600     ELSE
138700         MOVE WKS-FI-DIA TO WKS-ACCRUAL-DIA
138800     END-IF
138900     COMPUTE WKS-TARGET-INICIO = (WKS-TEMP-ANIO-PREV * 10000) +
139000             (WKS-TEMP-MES-PREV * 100) + WKS-ACCRUAL-DIA
139100     IF WKS-TARGET-INICIO < WKS-CM-START-DATE
139200         MOVE WKS-CM-START-DATE TO WKS-TARGET-INICIO
139300     END-IF.
139400 586-INICIO-PERIODO-OBJETIVO-E.  EXIT.
139500*=================================================================
139600* SERIE 600 - EMISION DEL RESUMEN MENSUAL Y DEL LISTADO (U5)
139700* EMITE UNA FILA POR CADA MES DEL CONTRATO, MAS UNA FILA
139800* ADICIONAL PARA EL MES DE CIERRE (QUE NO ESTA EN LA TABLA DE
139900* MESES PORQUE EL CONTRATO YA TERMINO AHI), Y VA ACUMULANDO
140000* SUBTOTALES POR SEMESTRE CALENDARIO (VER 630, AGREGADO EN
140100* BPM233701 A PETICION DE LA GERENCIA DE AHORROS). EL ARCHIVO
140200* RESUMEN SE ESCRIBE CON LOS MISMOS DATOS QUE EL LISTADO
140300* IMPRESO, PARA QUE OTROS SISTEMAS PUEDAN LEER EL RESUMEN SIN
140400* TENER QUE PARSEAR EL REPORTE.
140500*=================================================================
140600 600-EMISION-RESUMEN-MENSUAL SECTION.
140700     PERFORM 620-ENCABEZADO-REPORTE
140800     COMPUTE WKS-TOTAL-FILAS = WKS-MESES-CONTADOR + 1
140900     PERFORM 610-EMITE-UNA-FILA
141000             VARYING WKS-I-MES FROM 1 BY 1
141100             UNTIL WKS-I-MES > WKS-TOTAL-FILAS
141200     PERFORM 631-IMPRIME-SUBTOTAL.
141300 600-EMISION-RESUMEN-MENSUAL-E.  EXIT.
141400*-----------------------------------------------------------------
141500* 610 - EMITE UNA FILA DEL RESUMEN MENSUAL Y DEL LISTADO. SI EL
141600*       INDICE SUPERA EL NUMERO DE MESES DEL CONTRATO, ES LA
141700*       FILA SINTETICA DEL MES DE CIERRE (611); DE LO CONTRARIO
141800*       ES UN MES REGULAR CON SU CALCULO DE INTERES (612).
141900*-----------------------------------------------------------------
142000 610-EMITE-UNA-FILA SECTION.
142100     IF WKS-I-MES > WKS-MESES-CONTADOR
142200         PERFORM 611-FILA-MES-CIERRE
142300     ELSE
142400         PERFORM 612-FILA-MES-REGULAR
142500     END-IF
142600     PERFORM 630-CONTROL-SEMESTRE
142700     WRITE REG-RESUMEN
142800     MOVE LIN-DETALLE TO LIN-LISTADO
142900     WRITE LIN-LISTADO
143000     ADD 1 TO WKS-MESES-ESCRITOS.
143100 610-EMITE-UNA-FILA-E.  EXIT.
143200*-----------------------------------------------------------------
143300* 611 - FILA DEL MES DE CIERRE (EL MES DE CM-END-DATE). PLAN/FACT/
143310* REMANENTE VAN EN CEROS (ASI LO PIDE LA REGLA DE NEGOCIO DE
143320* CIERRE), PERO EL INTERES DE ESTE MES SIGUE DEVENGANDO POR
143330* CAPITALIZACION DIARIA IGUAL QUE CUALQUIER OTRO MES (613); SI
143340* AQUI SE PUSIERA EN CERO TAMBIEN, 700-EMISION-TOTALES-CONTRATO
143350* PERDERIA EL INTERES DEL ULTIMO MES DEL CONTRATO. CORREGIDO EN
143360* BPM235301, VER EL RENGLON DEL CHANGE-LOG.
143400*-----------------------------------------------------------------
143500 611-FILA-MES-CIERRE SECTION.
143600     COMPUTE MS-MONTH = (WKS-FF-ANIO * 100) + WKS-FF-MES
143700     MOVE ZEROS TO MS-PLAN MS-FACT MS-REMAINING
143710     MOVE WKS-FF-ANIO TO WKS-MES-ANIO-CALC
143720     MOVE WKS-FF-MES  TO WKS-MES-MES-CALC
143730     PERFORM 613-CALCULA-INTERES-DEL-MES
143800     MOVE WKS-FF-ANIO TO WKS-FILA-ANIO
143900     MOVE WKS-FF-MES  TO WKS-FILA-MES
144000     MOVE MS-MONTH    TO LD-ANIO-MES
144100     MOVE ZEROS       TO LD-PLAN LD-FACT LD-REMANENTE
144110     MOVE MS-INTEREST TO LD-INTERES.
144200 611-FILA-MES-CIERRE-E.  EXIT.
144300*-----------------------------------------------------------------
144400* 612 - FILA DE UN MES NORMAL DEL CONTRATO, CON SU INTERES.
144500* EL CALCULO DEL INTERES (ACCRUAL DEL MES Y SIMULACION DE SALDO)
144510* SE FACTORIZO A 613-CALCULA-INTERES-DEL-MES PARA QUE 611 LO
144520* REUTILICE EN EL MES DE CIERRE SIN DUPLICAR LA LOGICA.  EL
144800* ACUMULADO WKS-TOTAL-INTERES SOLO SUMA LOS MESES QUE YA
145000* TRANSCURRIERON A LA FECHA DE PROCESO, PARA QUE
145100* 700-EMISION-TOTALES-CONTRATO NO CUENTE INTERES FUTURO.
145200*-----------------------------------------------------------------
145300 612-FILA-MES-REGULAR SECTION.
145400*    PASO 1: TRAE LOS VALORES DE PLAN/FACT/REMANENTE YA CALCULADOS
145500*    POR LA SERIE 500 PARA ESTE MES DE LA TABLA WKS-MESES-TABLA.
145600     SET WKS-MES-IDX TO WKS-I-MES
145700     MOVE WKS-MES-ANIOMES   (WKS-MES-IDX) TO MS-MONTH
145800     MOVE WKS-MES-PLAN      (WKS-MES-IDX) TO MS-PLAN
145900     MOVE WKS-MES-FACT      (WKS-MES-IDX) TO MS-FACT
146000     MOVE WKS-MES-REMANENTE (WKS-MES-IDX) TO MS-REMAINING
146100     COMPUTE WKS-MES-ANIO-CALC = MS-MONTH / 100
146200     COMPUTE WKS-MES-MES-CALC  = MS-MONTH -
146300             (WKS-MES-ANIO-CALC * 100)
146400*    PASO 2: EL INTERES DE ESTE MES SE DEJA A 613, LA MISMA RUTINA
146500*    QUE USA 611 PARA EL MES DE CIERRE.
146700     PERFORM 613-CALCULA-INTERES-DEL-MES
149000*    PASO 3: EL INTERES DE ESTE MES SOLO ENTRA AL ACUMULADO DE
149100*    CONTRATO SI EL MES YA TRANSCURRIO (VER 700 MAS ADELANTE).
149200     IF MS-MONTH <= (WKS-FP-ANIO * 100 + WKS-FP-MES)
149300         ADD MS-INTEREST TO WKS-TOTAL-INTERES
149400     END-IF
149500*    PASO 4: ANIO/MES DE LA FILA QUEDAN EN WKS-FILA-xxxx PARA QUE
149600*    630-CONTROL-SEMESTRE DETECTE EL CAMBIO DE SEMESTRE SIN VOLVER
149700*    A DESCOMPONER MS-MONTH; DESPUES SE ARMA LA LINEA DE DETALLE.
149800     MOVE WKS-MES-ANIO-CALC TO WKS-FILA-ANIO
149900     MOVE WKS-MES-MES-CALC  TO WKS-FILA-MES
150000*    LOS CAMPOS MS- SE COPIAN TAL CUAL A LOS CAMPOS LD- DEL
150100*    RENGLON DE DETALLE; LAS PIC CLAUSE DE LD- HACEN LA EDICION.
150200     MOVE MS-MONTH     TO LD-ANIO-MES
150300     MOVE MS-PLAN      TO LD-PLAN
150400     MOVE MS-FACT      TO LD-FACT
150500     MOVE MS-REMAINING TO LD-REMANENTE
150600     MOVE MS-INTEREST  TO LD-INTERES.
150700 612-FILA-MES-REGULAR-E.  EXIT.
150701*-----------------------------------------------------------------
150702* 613 - CALCULA EL INTERES DEVENGADO DEL MES WKS-MES-ANIO-CALC/
150703*       WKS-MES-MES-CALC EN MS-INTEREST. LO USAN 611 (MES DE
150704*       CIERRE) Y 612 (MES REGULAR) PARA NO DUPLICAR LA REGLA DE
150705*       ACCRUAL. SOLO DEVENGA SI LA FECHA DE ANIVERSARIO (581) YA
150706*       PASO LA FECHA DE INICIO DEL CONTRATO Y SI EL PERIODO
150707*       OBJETIVO (586) TODAVIA NO ALCANZA LA FECHA DE PROCESO; DE
150708*       LO CONTRARIO EL MES QUEDA EN CERO PORQUE AUN NO HAY NADA
150709*       QUE CAPITALIZAR.
150710*-----------------------------------------------------------------
150711 613-CALCULA-INTERES-DEL-MES SECTION.
150712     PERFORM 581-FECHA-ACCRUAL-DEL-MES
150713     IF WKS-ACCRUAL-FECHA <= WKS-CM-START-DATE
150714         MOVE ZEROS TO MS-INTEREST
150715     ELSE
150716         PERFORM 586-INICIO-PERIODO-OBJETIVO
150717         IF WKS-ACCRUAL-FECHA < WKS-FECHA-PROCESO
150718             MOVE WKS-ACCRUAL-FECHA TO WKS-SIM-FIN
150719         ELSE
150720             MOVE WKS-FECHA-PROCESO TO WKS-SIM-FIN
150721         END-IF
150722*        SI EL PERIODO OBJETIVO DE 586 EMPIEZA EN O DESPUES DEL
150723*        LIMITE CALCULADO ARRIBA, ESTE MES TODAVIA NO DEVENGA
150724*        NADA Y MS-INTEREST SE DEJA EN CERO.
150725         IF WKS-TARGET-INICIO >= WKS-SIM-FIN
150726             MOVE ZEROS TO MS-INTEREST
150727         ELSE
150728             MOVE WKS-CM-START-DATE  TO WKS-SIM-DESDE
150729             MOVE WKS-SIM-FIN        TO WKS-SIM-HASTA
150730             MOVE WKS-TARGET-INICIO  TO WKS-SIM-UMBRAL
150731             PERFORM 560-SIMULA-INTERES-PERIODO
150732             COMPUTE MS-INTEREST ROUNDED = WKS-SIM-INTERES-ACUM
150733         END-IF
150734     END-IF.
150735 613-CALCULA-INTERES-DEL-MES-E.  EXIT.
150800*-----------------------------------------------------------------
150900* 630 - CORTE DE CONTROL POR SEMESTRE CALENDARIO (ENE-JUN/JUL-DIC)
151000*-----------------------------------------------------------------
151100 630-CONTROL-SEMESTRE SECTION.
151200*    MES 1-6 = PRIMERA MITAD DEL ANIO, MES 7-12 = SEGUNDA MITAD.
151300     IF WKS-FILA-MES <= 6
151400         MOVE 1 TO WKS-FILA-MITAD
151500     ELSE
151600         MOVE 2 TO WKS-FILA-MITAD
151700     END-IF
151800*    SI CAMBIO EL ANIO O LA MITAD RESPECTO A LA FILA ANTERIOR, SE
151900*    CERRO UN SEMESTRE: IMPRIME EL SUBTOTAL Y REINICIA LOS
152000*    ACUMULADOS ANTES DE SEGUIR CON EL MES ACTUAL.
152100     IF WKS-SEM-ANIO-ANT NOT = ZEROS AND
152200        (WKS-FILA-ANIO NOT = WKS-SEM-ANIO-ANT OR
152300         WKS-FILA-MITAD NOT = WKS-SEM-MITAD-ANT)
152400         PERFORM 631-IMPRIME-SUBTOTAL
152500         PERFORM 632-LIMPIA-ACUMULADOS-SEMESTRE
152600     END-IF
152700     ADD MS-PLAN      TO WKS-SEM-PLAN
152800     ADD MS-FACT      TO WKS-SEM-FACT
152900     ADD MS-REMAINING TO WKS-SEM-REMANENTE
153000     MOVE WKS-FILA-ANIO  TO WKS-SEM-ANIO-ANT
153100     MOVE WKS-FILA-MITAD TO WKS-SEM-MITAD-ANT.
153200 630-CONTROL-SEMESTRE-E.  EXIT.
153300*-----------------------------------------------------------------
153400* 631 - IMPRIME LA LINEA DE SUBTOTAL DEL SEMESTRE QUE SE ESTA
153500*       CERRANDO. NO IMPRIME NADA EN LA PRIMERA LLAMADA DEL
153600*       CICLO, CUANDO TODAVIA NO HAY UN SEMESTRE ANTERIOR QUE
153700*       CERRAR (WKS-SEM-ANIO-ANT SIGUE EN CERO).
153800*-----------------------------------------------------------------
153900 631-IMPRIME-SUBTOTAL SECTION.
154000     IF WKS-SEM-ANIO-ANT NOT = ZEROS
154100         MOVE WKS-SEM-PLAN      TO LS-PLAN
154200         MOVE WKS-SEM-FACT      TO LS-FACT
154300         MOVE WKS-SEM-REMANENTE TO LS-REMANENTE
154400         WRITE LIN-LISTADO FROM LIN-SUBTOTAL
154500     END-IF.
154600 631-IMPRIME-SUBTOTAL-E.  EXIT.
154700*-----------------------------------------------------------------
154800* 632 - REINICIA LOS ACUMULADOS DE SEMESTRE DESPUES DE IMPRIMIR
154900*       EL SUBTOTAL, PARA EMPEZAR A ACUMULAR EL SEMESTRE
155000*       SIGUIENTE DESDE CERO.
155100*-----------------------------------------------------------------
155200 632-LIMPIA-ACUMULADOS-SEMESTRE SECTION.
155300     MOVE ZEROS TO WKS-SEM-PLAN WKS-SEM-FACT WKS-SEM-REMANENTE.
155400 632-LIMPIA-ACUMULADOS-SEMESTRE-E.  EXIT.
155500*-----------------------------------------------------------------
155600* 620 - ENCABEZADO DEL LISTADO, UNA SOLA VEZ POR CICLO.
155700* EL CONTRATO DE AHORRO PROGRAMADO DE ESTE PROGRAMA ES UNO SOLO
155800* POR CORRIDA (NO ES UN PROCESO MULTI-CONTRATO), ASI QUE EL
155900* ENCABEZADO SE IMPRIME UNA UNICA VEZ AL PRINCIPIO DEL LISTADO
156000* Y NO SE REPITE POR PAGINA; SI A FUTURO SE VUELVE UN PROCESO
156100* MULTI-CONTRATO HABRIA QUE MOVER ESTE PERFORM DENTRO DEL
156200* CICLO PRINCIPAL DE CONTRATOS.
156300*-----------------------------------------------------------------
156400 620-ENCABEZADO-REPORTE SECTION.
156500*    EL TITULO DE LIN-ENCABEZADO-1 YA VIENE FIJO EN SU VALUE;
156600*    AQUI SOLO SE LLENAN LOS CAMPOS VARIABLES DE LAS DEMAS LINEAS.
156700     MOVE WKS-CM-START-DATE TO LE2-FECHA-INICIO
156800     MOVE WKS-CM-END-DATE   TO LE2-FECHA-FIN
156900     MOVE WKS-MONTO-CONTRATO TO LE2-MONTO
157000     MOVE WKS-FECHA-PROCESO TO LE3-FECHA-PROCESO
157100     WRITE LIN-LISTADO FROM LIN-ENCABEZADO-1
157200     WRITE LIN-LISTADO FROM LIN-ENCABEZADO-2
157300     WRITE LIN-LISTADO FROM LIN-ENCABEZADO-3
157400     WRITE LIN-LISTADO FROM LIN-ENCABEZADO-4.
157500 620-ENCABEZADO-REPORTE-E.  EXIT.
157600*=================================================================
157700* SERIE 700 - TOTALES FINALES DEL CONTRATO DE AHORRO
157800* SE EMITE UNA SOLA VEZ, AL FINAL DEL CICLO, CON LOS TOTALES
157900* ACUMULADOS DURANTE LAS SERIES 400, 500 Y 600. EL REMANENTE SE
158000* ACOTA A CERO PARA QUE NO SE REPORTE UN "FALTANTE" NEGATIVO SI
158100* EL CLIENTE DEPOSITO DE MAS RESPECTO AL MONTO DEL CONTRATO
158200* (SITUACION RARA PERO POSIBLE POR REDONDEO DEL PLAN MENSUAL).
158300*=================================================================
158400 700-EMISION-TOTALES-CONTRATO SECTION.
158500*    REG-TOTALES Y LIN-TOTALES/LIN-TOTALES-2 SE LLENAN CON LOS
158600*    MISMOS CINCO VALORES, CADA UNO EN SU FORMATO DE SALIDA.
158700     MOVE WKS-MONTO-CONTRATO TO CT-PLAN
158800     MOVE WKS-CUMULATIVO-ACEPTADO TO CT-FACT
158900     COMPUTE CT-REMAINING =
159000             WKS-MONTO-CONTRATO - WKS-CUMULATIVO-ACEPTADO
159100     IF CT-REMAINING < ZEROS
159200         MOVE ZEROS TO CT-REMAINING
159300     END-IF
159400     MOVE WKS-TOTAL-INTERES TO CT-INTEREST
159500     COMPUTE CT-TOTAL-WITH-INT = CT-FACT + CT-INTEREST
159600     WRITE REG-TOTALES
159700     WRITE LIN-LISTADO FROM LIN-TOTALES
159800     MOVE CT-PLAN           TO LT2-PLAN
159900     MOVE CT-FACT           TO LT2-FACT
160000     MOVE CT-REMAINING      TO LT2-REMANENTE
160100     MOVE CT-INTEREST       TO LT2-INTERES
160200     MOVE CT-TOTAL-WITH-INT TO LT2-TOTAL-CON-INT
160300     WRITE LIN-LISTADO FROM LIN-TOTALES-2.
160400 700-EMISION-TOTALES-CONTRATO-E.  EXIT.
160500*=================================================================
160600* SERIE 900 - CIERRE DE ARCHIVOS DEL CICLO
160700* CIERRA LOS SIETE ARCHIVOS EN UNA SOLA SENTENCIA. NO SE VALIDA
160800* EL FILE STATUS DEL CLOSE PORQUE A ESTAS ALTURAS DEL CICLO YA
160900* SE ESCRIBIO TODA LA SALIDA; UN ERROR DE CIERRE AQUI LO
161000* REPORTARIA EL PROPIO JCL AL FINALIZAR EL PASO.
161100*=================================================================
161200 900-CIERRE-ARCHIVOS SECTION.
161300     CLOSE CONTRATO TASAHIST DEPOSITOS
161400           RESUMEN TOTALES RECHAZOS LISTADO.
161500 900-CIERRE-ARCHIVOS-E.  EXIT.
161600*=================================================================
161700* SERIE 950 - ESTADISTICAS DE CIERRE DEL PROCESO BATCH
161800* AGREGADA EN BPM233960 A PETICION DE OPERACIONES, PARA QUE EL
161900* LOG DEL JOB QUEDE CON UN RESUMEN NUMERICO DEL CICLO SIN TENER
162000* QUE CONTAR REGISTROS DE LOS ARCHIVOS DE SALIDA A MANO.
162100*=================================================================
162200 950-ESTADISTICAS SECTION.
162300     DISPLAY 'TLAH1C01 - ESTADISTICAS DEL CICLO'
162400     DISPLAY 'TASAS LEIDAS          : ' WKS-TASA-LEIDAS
162500     DISPLAY 'DEPOSITOS LEIDOS      : ' WKS-DEP-LEIDOS
162600     DISPLAY 'DEPOSITOS ACEPTADOS   : ' WKS-DEP-ACEPTADOS
162700     DISPLAY 'DEPOSITOS RECHAZADOS  : ' WKS-DEP-RECHAZADOS
162800     DISPLAY 'MESES EN EL RESUMEN   : ' WKS-MESES-ESCRITOS.
162900 950-ESTADISTICAS-E.  EXIT.
